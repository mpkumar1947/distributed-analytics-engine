000100******************************************************************
000200*                                                                *
000300*    PROGRAM       OFFSPI                                       *
000400*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000500*    INSTALLATION  NORTHFIELD STATE UNIVERSITY                  *
000600*                  ACADEMIC RECORDS DATA CENTER                 *
000700*    AUTHOR        P A NGUYEN                                   *
000800*    DATE WRITTEN  20-MAR-1990                                  *
000900*                                                                *
001000*    CALLED SUBPROGRAM - GIVEN ONE OFFERING'S CANONICAL GRADE    *
001100*    COUNT TABLE, RETURNS THE OFFERING'S STUDENT PERFORMANCE     *
001200*    INDEX (SPI) AND ITS GRADED-STUDENT COUNT FOR USE BY THE     *
001300*    CAREER DOSSIER RUN (SEE PROFDOSS).  USES THE SAME POINT     *
001400*    MAP AS CENTRICA BUT DOES NOT WALK THE INSIGHT RULE LIST.    *
001500*                                                                *
001600******************************************************************
001700*    CHANGE LOG                                                 *
001800*    20-MAR-1990  PAN  ORIGINAL PROGRAM - REQUEST AR-205         *
001900*    08-JUL-1992  PAN  POINT MAP AND INCLUDE FLAG SPLIT INTO TWO *
002000*                      SEPARATE REDEFINED TABLES SO A GRADE-     *
002100*                      SCALE CHANGE NO LONGER TOUCHES THE LOOP - *
002200*                      REQUEST AR-240                           *
002300*    22-JAN-1999  DKM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE    *
002400*                      REQUIRED                            Y2K  *
002500*    14-OCT-2003  SMT  UNDEFINED-SPI SWITCH ADDED SO THE CALLER  *
002600*                      CAN TELL A ZERO-POINT OFFERING FROM A     *
002700*                      TRUE SPI OF 0.00 - REQUEST AR-350         *
002800*    11-JUN-2007  SMT  RESULT ASSIGNMENT SPLIT OUT OF THE MAIN   *
002900*                      LINE INTO ITS OWN PARAGRAPH RANGE AND A   *
003000*                      CALL COUNTER ADDED FOR THE OPERATIONS LOG *
003100*                      - REQUEST AR-382                         *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. OFFSPI.
003500 AUTHOR. P A NGUYEN.
003600 INSTALLATION. NORTHFIELD STATE UNIVERSITY - ACADEMIC RECORDS
003700     DATA CENTER.
003800 DATE-WRITTEN. 20-MAR-1990.
003900 DATE-COMPILED. 11-JUN-2007.
004000 SECURITY. STUDENT ACADEMIC RECORD DATA - RESTRICTED PER FERPA.
004100     AUTHORIZED REGISTRAR DATA CENTER PERSONNEL ONLY.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  SPI-CALL-COUNT                PIC 9(05)  COMP VALUE 0.
005100*--------------------------------------------------------------*
005200*    GRADE-POINT MAP - IDENTICAL SLOT ORDER AND VALUES TO THE   *
005300*    ONE IN CENTRICA (A*, A, B+, B, C+, C, D+, D, E, F EARN     *
005400*    POINTS; S, X, W DO NOT).                                   *
005500*--------------------------------------------------------------*
005600 01  SPI-POINT-LIST.
005700     05  FILLER                    PIC 9(02)  VALUE 10.
005800     05  FILLER                    PIC 9(02)  VALUE 10.
005900     05  FILLER                    PIC 9(02)  VALUE 09.
006000     05  FILLER                    PIC 9(02)  VALUE 08.
006100     05  FILLER                    PIC 9(02)  VALUE 07.
006200     05  FILLER                    PIC 9(02)  VALUE 06.
006300     05  FILLER                    PIC 9(02)  VALUE 05.
006400     05  FILLER                    PIC 9(02)  VALUE 04.
006500     05  FILLER                    PIC 9(02)  VALUE 00.
006600     05  FILLER                    PIC 9(02)  VALUE 00.
006700     05  FILLER                    PIC 9(02)  VALUE 00.
006800     05  FILLER                    PIC 9(02)  VALUE 00.
006900     05  FILLER                    PIC 9(02)  VALUE 00.
007000 01  SPI-POINT-R REDEFINES SPI-POINT-LIST.
007100     05  SPI-POINT-VALUE OCCURS 13 TIMES
007200                                   PIC 9(02).
007300
007400*--------------------------------------------------------------*
007500*    POINT-BEARING FLAG - ONLY SLOTS 1-10 ARE INCLUDED.  KEPT   *
007600*    AS ITS OWN REDEFINED TABLE (RATHER THAN A FIXED "10"       *
007700*    CONSTANT IN THE LOOP) SO A FUTURE GRADE-SCALE CHANGE ONLY  *
007800*    TOUCHES THIS COPYBOOK-STYLE LIST.                          *
007900*--------------------------------------------------------------*
008000 01  SPI-INCLUDE-LIST.
008100     05  FILLER                    PIC X(01)  VALUE 'Y'.
008200     05  FILLER                    PIC X(01)  VALUE 'Y'.
008300     05  FILLER                    PIC X(01)  VALUE 'Y'.
008400     05  FILLER                    PIC X(01)  VALUE 'Y'.
008500     05  FILLER                    PIC X(01)  VALUE 'Y'.
008600     05  FILLER                    PIC X(01)  VALUE 'Y'.
008700     05  FILLER                    PIC X(01)  VALUE 'Y'.
008800     05  FILLER                    PIC X(01)  VALUE 'Y'.
008900     05  FILLER                    PIC X(01)  VALUE 'Y'.
009000     05  FILLER                    PIC X(01)  VALUE 'Y'.
009100     05  FILLER                    PIC X(01)  VALUE 'N'.
009200     05  FILLER                    PIC X(01)  VALUE 'N'.
009300     05  FILLER                    PIC X(01)  VALUE 'N'.
009400 01  SPI-INCLUDE-R REDEFINES SPI-INCLUDE-LIST.
009500     05  SPI-INCLUDE-FLAG OCCURS 13 TIMES
009600                                   PIC X(01).
009700
009800 01  SPI-WORK-AREA.
009900     05  SPI-SUM-POINT-CT          PIC 9(09)  COMP.
010000     05  SPI-SUM-COUNT             PIC 9(07)  COMP.
010100     05  SPI-GRD-IX                PIC 9(02)  COMP.
010200     05  FILLER                    PIC X(04).
010300
010400 LINKAGE SECTION.
010500 01  SPI-LINK-GRADE-TABLE.
010600     05  SPI-LINK-GRD-ENTRY OCCURS 13 TIMES.
010700         10  SPI-LINK-GRD-TYPE     PIC X(02).
010800         10  SPI-LINK-GRD-COUNT    PIC 9(07)  COMP.
010900         10  SPI-LINK-GRD-PCT      PIC 9(03)V9.
011000         10  FILLER                PIC X(04).
011100
011200 01  SPI-LINK-RESULTS.
011300     05  SPI-LINK-SPI              PIC 9(02)V99.
011400     05  SPI-LINK-SPI-R  REDEFINES SPI-LINK-SPI.
011500         10  SPI-LINK-SPI-WHOLE    PIC 9(02).
011600         10  SPI-LINK-SPI-FRAC     PIC 9(02).
011700     05  SPI-LINK-GRADED-COUNT     PIC 9(07)  COMP.
011800     05  SPI-LINK-UNDEFINED-SW     PIC X(03).
011900         88  SPI-LINK-UNDEFINED        VALUE 'YES'.
012000
012100 PROCEDURE DIVISION USING SPI-LINK-GRADE-TABLE
012200                           SPI-LINK-RESULTS.
012300
012400 100-OFFSPI-MAIN.
012500     ADD 1 TO SPI-CALL-COUNT.
012600     MOVE 0 TO SPI-SUM-POINT-CT.
012700     MOVE 0 TO SPI-SUM-COUNT.
012800     MOVE 'NO ' TO SPI-LINK-UNDEFINED-SW.
012900     MOVE 0 TO SPI-LINK-SPI.
013000     MOVE 0 TO SPI-LINK-GRADED-COUNT.
013100     PERFORM 110-ACCUM-ONE-GRADE-SLOT
013200         VARYING SPI-GRD-IX FROM 1 BY 1
013300         UNTIL SPI-GRD-IX > 13.
013400     IF SPI-SUM-COUNT = 0
013500         SET SPI-LINK-UNDEFINED TO TRUE
013600     ELSE
013700         PERFORM 200-COMPUTE-SPI-RESULT
013800             THRU 205-STORE-GRADED-COUNT
013900     END-IF.
014000
014100 110-ACCUM-ONE-GRADE-SLOT.
014200     IF SPI-INCLUDE-FLAG(SPI-GRD-IX) = 'Y'
014300         ADD SPI-LINK-GRD-COUNT(SPI-GRD-IX) TO SPI-SUM-COUNT
014400         COMPUTE SPI-SUM-POINT-CT = SPI-SUM-POINT-CT +
014500             (SPI-POINT-VALUE(SPI-GRD-IX) *
014600              SPI-LINK-GRD-COUNT(SPI-GRD-IX))
014700     END-IF.
014800
014900*    200-205 ARE RUN AS A PERFORM ... THRU RANGE FROM 100 ABOVE -
015000*    KEPT AS TWO SEPARATE STEPS SO A FUTURE CALLER COULD PERFORM
015100*    JUST THE SPI COMPUTATION WITHOUT THE GRADED-COUNT MOVE.
015200 200-COMPUTE-SPI-RESULT.
015300     COMPUTE SPI-LINK-SPI ROUNDED =
015400         SPI-SUM-POINT-CT / SPI-SUM-COUNT.
015500
015600 205-STORE-GRADED-COUNT.
015700     MOVE SPI-SUM-COUNT TO SPI-LINK-GRADED-COUNT.
015800
015900 END PROGRAM OFFSPI.
