000100******************************************************************
000200*                                                                *
000300*    PROGRAM       BCASTRUN                                     *
000400*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000500*    INSTALLATION  NORTHFIELD STATE UNIVERSITY                  *
000600*                  ACADEMIC RECORDS DATA CENTER                 *
000700*    AUTHOR        D K MARTINEZ                                 *
000800*    DATE WRITTEN  09-JUL-1991                                  *
000900*                                                                *
001000*    DRIVES THE TERM-END NOTICE BROADCAST TO EVERY SUBSCRIBED,   *
001100*    NON-BLOCKED USER ON THE USER MASTER FILE AND REPORTS HOW    *
001200*    MANY NOTICES WENT OUT, HOW MANY WERE REFUSED BY A BLOCKED   *
001300*    RECIPIENT, HOW MANY COULD NOT BE LOCATED, AND HOW MANY      *
001400*    FAILED FOR SOME OTHER REASON.  THE ACTUAL SEND IS DONE BY   *
001500*    THE ON-LINE NOTICE SUBSYSTEM; THIS RUN ONLY READS BACK THE  *
001600*    DELIVERY OUTCOME CODE THAT SUBSYSTEM STAMPED ON EACH USER   *
001700*    RECORD AND TOTALS IT UP FOR THE OPERATIONS LOG.             *
001800*                                                                *
001900******************************************************************
002000*    CHANGE LOG                                                 *
002100*    09-JUL-1991  DKM  ORIGINAL PROGRAM - REQUEST AR-219         *
002200*    14-FEB-1995  DKM  ADDED THE FOUR-WAY RECONCILIATION CHECK   *
002300*                      AGAINST TOTAL TARGETS - REQUEST AR-251    *
002400*    22-JAN-1999  DKM  Y2K REVIEW - NO DATE FIELDS ON THE USER   *
002500*                      MASTER, NO CHANGE REQUIRED          Y2K  *
002600*    15-OCT-2003  SMT  USER MASTER MOVED TO LINE SEQUENTIAL TO   *
002700*                      MATCH THE NEW EXTRACT FROM THE NOTICE     *
002800*                      SUBSYSTEM - REQUEST AR-354                *
002900*    09-AUG-2007  SMT  INIT AND FIRST-READ STEPS FOLDED INTO ONE *
003000*                      PARAGRAPH RANGE AND A RUN COUNTER ADDED   *
003100*                      FOR THE OPERATIONS LOG - REQUEST AR-390   *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. BCASTRUN.
003500 AUTHOR. D K MARTINEZ.
003600 INSTALLATION. NORTHFIELD STATE UNIVERSITY - ACADEMIC RECORDS
003700     DATA CENTER.
003800 DATE-WRITTEN. 09-JUL-1991.
003900 DATE-COMPILED. 09-AUG-2007.
004000 SECURITY. USER CONTACT DATA - RESTRICTED. AUTHORIZED REGISTRAR
004100     DATA CENTER PERSONNEL ONLY.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USER-MASTER ASSIGN TO USRMAST
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-USRM-STATUS.
005300
005400     SELECT BROADCAST-REPORT ASSIGN TO BCASTRPT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-RPT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  USER-MASTER
006100     RECORDING MODE IS F.
006200 01  USER-MASTER-REC.
006300     05  USR-ID                    PIC 9(12).
006400     05  USR-NAME                  PIC X(30).
006500     05  USR-SUBSCRIBED            PIC X(01).
006600         88  USR-IS-SUBSCRIBED         VALUE 'Y'.
006700     05  USR-BLOCKED               PIC X(01).
006800         88  USR-IS-BLOCKED            VALUE 'Y'.
006900     05  USR-DELIVERY-STATUS       PIC X(01).
007000         88  USR-STATUS-OK             VALUE 'O'.
007100         88  USR-STATUS-FORBIDDEN      VALUE 'F'.
007200         88  USR-STATUS-BAD-REQUEST    VALUE 'B'.
007300
007400 FD  BROADCAST-REPORT
007500     RECORDING MODE IS F.
007600 01  BROADCAST-REPORT-REC          PIC X(132).
007700
007800 WORKING-STORAGE SECTION.
007900 77  WS-BCAST-RUN-COUNT            PIC 9(05)  COMP VALUE 0.
008000*--------------------------------------------------------------*
008100*    FILE STATUS SWITCHES                                      *
008200*--------------------------------------------------------------*
008300 01  WS-FILE-STATUSES.
008400     05  WS-USRM-STATUS            PIC X(02).
008500         88  WS-USRM-OK                VALUE '00'.
008600     05  WS-RPT-STATUS             PIC X(02).
008700         88  WS-RPT-OK                 VALUE '00'.
008800
008900*--------------------------------------------------------------*
009000*    CONTROL SWITCHES                                          *
009100*--------------------------------------------------------------*
009200 01  WS-CONTROL-SWITCHES.
009300     05  WS-EOF-USER-SW            PIC X(03)  VALUE 'NO '.
009400         88  WS-EOF-USER               VALUE 'YES'.
009500     05  FILLER                    PIC X(05).
009600
009700*--------------------------------------------------------------*
009800*    THE FOUR DELIVERY-OUTCOME CLASSIFICATIONS - KEPT AS A      *
009900*    TABLE SO THE REPORT WRITER CAN PRINT THEM IN ONE BOUNDED    *
010000*    PERFORM INSTEAD OF FOUR SEPARATE WRITE STATEMENTS, IN THE   *
010100*    SAME STYLE AS THE ZONE TABLES USED ON THE OTHER RUNS IN     *
010200*    THIS SUITE.                                                 *
010300*--------------------------------------------------------------*
010400 01  BCT-LABEL-LIST.
010500     05  FILLER                  PIC X(12) VALUE 'TOTAL TARGET'.
010600     05  FILLER                  PIC X(12) VALUE 'SENT        '.
010700     05  FILLER                  PIC X(12) VALUE 'BLOCKED     '.
010800     05  FILLER                  PIC X(12) VALUE 'NOT FOUND   '.
010900     05  FILLER                  PIC X(12) VALUE 'ERRORS      '.
011000 01  BCT-LABEL-R REDEFINES BCT-LABEL-LIST.
011100     05  BCT-LABEL OCCURS 5 TIMES  PIC X(12).
011200
011300 01  BCT-COUNT-AREA.
011400     05  BCT-COUNT-ENTRY OCCURS 5 TIMES
011500             INDEXED BY BCT-NX.
011600         10  BCT-COUNT            PIC 9(07)  COMP.
011700
011800*--------------------------------------------------------------*
011900*    RUN COUNTERS AND RECONCILIATION WORK FIELDS                *
012000*--------------------------------------------------------------*
012100 01  WS-RUN-COUNTERS.
012200     05  WS-TOTAL-TARGETS          PIC 9(07)  COMP.
012300     05  WS-SENT-COUNT             PIC 9(07)  COMP.
012400     05  WS-BLOCKED-COUNT          PIC 9(07)  COMP.
012500     05  WS-NOTFOUND-COUNT         PIC 9(07)  COMP.
012600     05  WS-ERROR-COUNT            PIC 9(07)  COMP.
012700     05  WS-RECONCILE-TOTAL        PIC 9(07)  COMP.
012800     05  FILLER                    PIC X(04).
012900
013000*--------------------------------------------------------------*
013100*    REPORT LINE LAYOUTS                                        *
013200*--------------------------------------------------------------*
013300 01  WS-TITLE-LINE.
013400     05  FILLER                    PIC X(30)  VALUE
013500             'BROADCAST METRICS'.
013600     05  FILLER                    PIC X(102) VALUE SPACES.
013700 01  WS-TITLE-LINE-R REDEFINES WS-TITLE-LINE
013800                                   PIC X(132).
013900
014000 01  WS-METRIC-LINE.
014100     05  FILLER                    PIC X(04)  VALUE SPACES.
014200     05  WS-MTL-LABEL              PIC X(12).
014300     05  FILLER                    PIC X(04)  VALUE SPACES.
014400     05  WS-MTL-COUNT              PIC ZZZZZZ9.
014500     05  FILLER                    PIC X(105) VALUE SPACES.
014600 01  WS-METRIC-LINE-R REDEFINES WS-METRIC-LINE
014700                                   PIC X(132).
014800
014900 01  WS-RECONCILE-LINE.
015000     05  FILLER                    PIC X(30)  VALUE
015100             'RECONCILIATION CHECK        : '.
015200     05  WS-RCL-STATUS             PIC X(20).
015300     05  FILLER                    PIC X(82)  VALUE SPACES.
015400 01  WS-RECONCILE-LINE-R REDEFINES WS-RECONCILE-LINE
015500                                   PIC X(132).
015600
015700 01  WS-BLANK-LINE                 PIC X(132) VALUE SPACES.
015800
015900 PROCEDURE DIVISION.
016000
016100*================================================================
016200*    100 SERIES - MAIN LINE  (FLOW STEPS 1-4)
016300*================================================================
016400 100-RUN-BROADCAST.
016500     ADD 1 TO WS-BCAST-RUN-COUNT.
016600     PERFORM 201-INITIALIZE-RUN
016700         THRU 202-READ-USER-RECORD.
016800     PERFORM 300-PROCESS-ONE-USER
016900         UNTIL WS-EOF-USER.
017000     PERFORM 400-WRITE-METRICS-REPORT.
017100     PERFORM 900-TERMINATE-RUN.
017200     STOP RUN.
017300
017400*================================================================
017500*    200 SERIES - INITIALIZATION
017600*    201 AND 202 ARE RUN AS A PERFORM ... THRU RANGE FROM 100
017700*    ABOVE - THE FIRST USER RECORD IS READ AS PART OF THE SAME
017800*    RANGE SO THE MAIN LOOP BELOW CAN TEST WS-EOF-USER RIGHT AWAY.
017900*================================================================
018000 201-INITIALIZE-RUN.
018100     OPEN INPUT  USER-MASTER
018200          OUTPUT BROADCAST-REPORT.
018300     MOVE 0 TO WS-TOTAL-TARGETS.
018400     MOVE 0 TO WS-SENT-COUNT.
018500     MOVE 0 TO WS-BLOCKED-COUNT.
018600     MOVE 0 TO WS-NOTFOUND-COUNT.
018700     MOVE 0 TO WS-ERROR-COUNT.
018800
018900 202-READ-USER-RECORD.
019000     READ USER-MASTER
019100         AT END MOVE 'YES' TO WS-EOF-USER-SW
019200     END-READ.
019300
019400*================================================================
019500*    300 SERIES - PER-USER CLASSIFICATION  (FLOW STEPS 2-3)
019600*================================================================
019700 300-PROCESS-ONE-USER.
019800     IF USR-IS-SUBSCRIBED AND NOT USR-IS-BLOCKED
019900         ADD 1 TO WS-TOTAL-TARGETS
020000         PERFORM 310-CLASSIFY-ONE-DELIVERY
020100     END-IF.
020200     PERFORM 202-READ-USER-RECORD.
020300
020400 310-CLASSIFY-ONE-DELIVERY.
020500     IF USR-STATUS-OK
020600         ADD 1 TO WS-SENT-COUNT
020700     ELSE
020800         IF USR-STATUS-FORBIDDEN
020900             ADD 1 TO WS-BLOCKED-COUNT
021000         ELSE
021100             IF USR-STATUS-BAD-REQUEST
021200                 ADD 1 TO WS-NOTFOUND-COUNT
021300             ELSE
021400                 ADD 1 TO WS-ERROR-COUNT
021500             END-IF
021600         END-IF
021700     END-IF.
021800
021900*================================================================
022000*    400 SERIES - METRICS REPORT  (FLOW STEP 4, BUSINESS RULES)
022100*================================================================
022200 400-WRITE-METRICS-REPORT.
022300     WRITE BROADCAST-REPORT-REC FROM WS-TITLE-LINE-R.
022400     WRITE BROADCAST-REPORT-REC FROM WS-BLANK-LINE.
022500     MOVE WS-TOTAL-TARGETS TO BCT-COUNT(1).
022600     MOVE WS-SENT-COUNT TO BCT-COUNT(2).
022700     MOVE WS-BLOCKED-COUNT TO BCT-COUNT(3).
022800     MOVE WS-NOTFOUND-COUNT TO BCT-COUNT(4).
022900     MOVE WS-ERROR-COUNT TO BCT-COUNT(5).
023000     PERFORM 410-WRITE-ONE-METRIC-LINE
023100         VARYING BCT-NX FROM 1 BY 1
023200         UNTIL BCT-NX > 5.
023300     PERFORM 420-WRITE-RECONCILE-LINE.
023400
023500 410-WRITE-ONE-METRIC-LINE.
023600     MOVE BCT-LABEL(BCT-NX) TO WS-MTL-LABEL.
023700     MOVE BCT-COUNT(BCT-NX) TO WS-MTL-COUNT.
023800     WRITE BROADCAST-REPORT-REC FROM WS-METRIC-LINE-R.
023900
024000*    THE FOUR CLASSIFICATIONS MUST FOOT TO THE TARGET COUNT -
024100*    PRINTED RATHER THAN ABENDED ON SO A MISMATCH SURFACES TO
024200*    THE OPERATOR WITHOUT BLOWING THE OVERNIGHT SCHEDULE.
024300 420-WRITE-RECONCILE-LINE.
024400     COMPUTE WS-RECONCILE-TOTAL =
024500         WS-SENT-COUNT + WS-BLOCKED-COUNT +
024600         WS-NOTFOUND-COUNT + WS-ERROR-COUNT.
024700     IF WS-RECONCILE-TOTAL = WS-TOTAL-TARGETS
024800         MOVE 'BALANCED' TO WS-RCL-STATUS
024900     ELSE
025000         MOVE 'OUT OF BALANCE' TO WS-RCL-STATUS
025100     END-IF.
025200     WRITE BROADCAST-REPORT-REC FROM WS-RECONCILE-LINE-R.
025300
025400*================================================================
025500*    900 SERIES - TERMINATION
025600*================================================================
025700 900-TERMINATE-RUN.
025800     CLOSE USER-MASTER
025900           BROADCAST-REPORT.
026000     DISPLAY 'BCASTRUN - TOTAL TARGETS  : ' WS-TOTAL-TARGETS.
026100     DISPLAY 'BCASTRUN - SENT           : ' WS-SENT-COUNT.
026200     DISPLAY 'BCASTRUN - BLOCKED        : ' WS-BLOCKED-COUNT.
026300     DISPLAY 'BCASTRUN - NOT FOUND      : ' WS-NOTFOUND-COUNT.
026400     DISPLAY 'BCASTRUN - ERRORS         : ' WS-ERROR-COUNT.
026500
026600 END PROGRAM BCASTRUN.
