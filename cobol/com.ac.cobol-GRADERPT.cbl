000100******************************************************************
000200*                                                                *
000300*    PROGRAM       GRADERPT                                     *
000400*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000500*    INSTALLATION  NORTHFIELD STATE UNIVERSITY                  *
000600*                  ACADEMIC RECORDS DATA CENTER                 *
000700*    AUTHOR        R J HALVORSEN                                *
000800*    DATE WRITTEN  25-FEB-1986                                  *
000900*                                                                *
001000*    PRODUCES THE OFFERING GRADE DISTRIBUTION REPORT - ONE      *
001100*    SECTION PER OFFERING ON THE OFFER MASTER, SHOWING THE      *
001200*    CANONICAL GRADE BREAKDOWN, PERCENT OF BASE ENROLLMENT,     *
001300*    AND THE CENTRIC-GRADING VERDICT LINE FROM CENTRICA.        *
001400*    OFFER-MASTER AND GRADE-FILE ARE MATCHED BY OFFERING ID -   *
001500*    BOTH FILES CARRY THE SAME OFFERING ORDER SINCE GRINGEST    *
001600*    WRITES THEM FROM THE SAME IN-MEMORY TABLES.                *
001700*                                                                *
001800******************************************************************
001900*    CHANGE LOG                                                 *
002000*    25-FEB-1986  RJH  ORIGINAL PROGRAM - REQUEST AR-117        *
002100*    11-MAR-1990  PAN  COURSE TITLE LOOKUP ADDED TO THE HEADER  *
002200*                      LINE - REQUEST AR-202                   *
002300*    19-AUG-1992  PAN  CENTRICA VERDICT LINE ADDED TO THE       *
002400*                      TRAILER - REQUEST AR-242                 *
002500*    22-JAN-1999  DKM  Y2K REVIEW - ACADEMIC YEAR IS 4-DIGIT    *
002600*                      TEXT, NO WINDOWING REQUIRED        Y2K  *
002700*    14-OCT-2003  SMT  "NO VERDICT" TRAILER TEXT ADDED FOR AN   *
002800*                      OFFERING WITH NO POINT-BEARING GRADES -  *
002900*                      REQUEST AR-351                          *
003000*    09-AUG-2007  SMT  BASE-COUNT AND PERCENTAGE STEPS FOLDED   *
003100*                      INTO ONE PARAGRAPH RANGE AND A SECTION   *
003200*                      COUNTER ADDED FOR THE OPERATIONS LOG -    *
003300*                      REQUEST AR-387                           *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. GRADERPT.
003700 AUTHOR. R J HALVORSEN.
003800 INSTALLATION. NORTHFIELD STATE UNIVERSITY - ACADEMIC RECORDS
003900     DATA CENTER.
004000 DATE-WRITTEN. 25-FEB-1986.
004100 DATE-COMPILED. 09-AUG-2007.
004200 SECURITY. STUDENT ACADEMIC RECORD DATA - RESTRICTED PER FERPA.
004300     AUTHORIZED REGISTRAR DATA CENTER PERSONNEL ONLY.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT COURSE-MASTER ASSIGN TO CRSMAST
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-CRSM-STATUS.
005500
005600     SELECT OFFER-MASTER ASSIGN TO OFFMAST
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-OFFM-STATUS.
005900
006000     SELECT GRADE-FILE ASSIGN TO GRDFILE
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-GRDF-STATUS.
006300
006400     SELECT OFFER-REPORT ASSIGN TO GRDRPT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-RPT-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  COURSE-MASTER
007100     RECORDING MODE IS F.
007200 01  COURSE-MASTER-REC.
007300     05  CRS-CODE                  PIC X(20).
007400     05  CRS-NAME                  PIC X(60).
007500
007600 FD  OFFER-MASTER
007700     RECORDING MODE IS F.
007800 01  OFFER-MASTER-REC.
007900     05  OFF-ID                    PIC 9(06).
008000     05  OFF-COURSE-CODE           PIC X(20).
008100     05  OFF-ACADEMIC-YEAR         PIC X(10).
008200     05  OFF-SEMESTER              PIC X(10).
008300     05  OFF-TOTAL-REGISTERED      PIC 9(05).
008400     05  OFF-CURRENT-REGISTERED    PIC 9(05).
008500     05  OFF-TOTAL-DROP            PIC 9(05).
008600     05  OFF-ACCEPTED-DROP         PIC 9(05).
008700
008800 FD  GRADE-FILE
008900     RECORDING MODE IS F.
009000 01  GRADE-FILE-REC.
009100     05  GRD-OFFERING-ID           PIC 9(06).
009200     05  GRD-TYPE                  PIC X(02).
009300     05  GRD-COUNT                 PIC 9(05).
009400
009500 FD  OFFER-REPORT
009600     RECORDING MODE IS F.
009700 01  OFFER-REPORT-REC              PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000 77  WS-OFFERING-SECTION-CNT       PIC 9(05)  COMP VALUE 0.
010100*--------------------------------------------------------------*
010200*    FILE STATUS SWITCHES                                      *
010300*--------------------------------------------------------------*
010400 01  WS-FILE-STATUSES.
010500     05  WS-CRSM-STATUS            PIC X(02).
010600         88  WS-CRSM-OK                VALUE '00'.
010700     05  WS-OFFM-STATUS            PIC X(02).
010800         88  WS-OFFM-OK                VALUE '00'.
010900     05  WS-GRDF-STATUS            PIC X(02).
011000         88  WS-GRDF-OK                VALUE '00'.
011100     05  WS-RPT-STATUS             PIC X(02).
011200         88  WS-RPT-OK                 VALUE '00'.
011300
011400*--------------------------------------------------------------*
011500*    IN-MEMORY LOOKUP TABLES                                   *
011600*--------------------------------------------------------------*
011700 COPY "D:\COBOL\GRADEAN\CRSTBL.CBL".
011800 COPY "D:\COBOL\GRADEAN\GRDTBL.CBL".
011900
012000*--------------------------------------------------------------*
012100*    CONTROL SWITCHES                                          *
012200*--------------------------------------------------------------*
012300 01  WS-CONTROL-SWITCHES.
012400     05  WS-EOF-OFFER-SW           PIC X(03)  VALUE 'NO '.
012500         88  WS-EOF-OFFER              VALUE 'YES'.
012600     05  WS-EOF-COURSE-SW          PIC X(03)  VALUE 'NO '.
012700         88  WS-EOF-COURSE              VALUE 'YES'.
012800     05  WS-EOF-GRADE-SW           PIC X(03)  VALUE 'NO '.
012900         88  WS-EOF-GRADE               VALUE 'YES'.
013000     05  FILLER                    PIC X(04).
013100
013200*--------------------------------------------------------------*
013300*    GRADE MATCH-MERGE WORK AREA                                *
013400*--------------------------------------------------------------*
013500 01  WS-GRADE-MATCH-AREA.
013600     05  WS-GRD-CURRENT-ID         PIC 9(06)  COMP.
013700     05  WS-TOTAL-GRADED           PIC 9(07)  COMP.
013800     05  WS-BASE-COUNT             PIC 9(07)  COMP.
013900     05  WS-OFF-TITLE              PIC X(60).
014000     05  FILLER                    PIC X(04).
014100
014200*--------------------------------------------------------------*
014300*    CENTRICA RESULT AREA                                      *
014400*--------------------------------------------------------------*
014500 01  WS-CENTRIC-RESULTS.
014600     05  WS-CTR-AGP                PIC 9(02)V9.
014700     05  WS-CTR-VERDICT-CODE       PIC X(24).
014800     05  WS-CTR-MEDIAN-CODE        PIC X(02).
014900     05  WS-CTR-NO-VERDICT-SW      PIC X(03).
015000         88  WS-CTR-NO-VERDICT         VALUE 'YES'.
015100
015200*--------------------------------------------------------------*
015300*    REPORT LINE LAYOUTS                                        *
015400*    FOUR DISTINCT LINE SHAPES, EACH REDEFINED TO THE PLAIN     *
015500*    132-BYTE PRINT RECORD MOVED TO OFFER-REPORT-REC.           *
015600*--------------------------------------------------------------*
015700 01  WS-HEADER-LINE.
015800     05  FILLER                    PIC X(08)  VALUE 'COURSE: '.
015900     05  WS-HDR-COURSE-CODE        PIC X(20).
016000     05  FILLER                    PIC X(02)  VALUE SPACES.
016100     05  FILLER                    PIC X(05)  VALUE 'YEAR '.
016200     05  WS-HDR-YEAR               PIC X(10).
016300     05  FILLER                    PIC X(02)  VALUE SPACES.
016400     05  FILLER                    PIC X(04)  VALUE 'SEM '.
016500     05  WS-HDR-SEMESTER           PIC X(10).
016600     05  FILLER                    PIC X(02)  VALUE SPACES.
016700     05  FILLER                    PIC X(10)  VALUE 'REG-TOTAL '.
016800     05  WS-HDR-TOTAL-REG          PIC ZZZZ9.
016900     05  FILLER                    PIC X(02)  VALUE SPACES.
017000     05  FILLER                    PIC X(12)  VALUE
017100                                            'REG-CURRENT '.
017200     05  WS-HDR-CURRENT-REG        PIC ZZZZ9.
017300     05  FILLER                    PIC X(35)  VALUE SPACES.
017400 01  WS-HEADER-LINE-R REDEFINES WS-HEADER-LINE
017500                                   PIC X(132).
017600
017700 01  WS-TITLE-LINE.
017800     05  FILLER                    PIC X(08)  VALUE SPACES.
017900     05  WS-TTL-COURSE-TITLE       PIC X(60).
018000     05  FILLER                    PIC X(64)  VALUE SPACES.
018100 01  WS-TITLE-LINE-R REDEFINES WS-TITLE-LINE
018200                                   PIC X(132).
018300
018400 01  WS-DETAIL-LINE.
018500     05  FILLER                    PIC X(10)  VALUE SPACES.
018600     05  WS-DTL-GRADE              PIC X(02).
018700     05  FILLER                    PIC X(04)  VALUE SPACES.
018800     05  WS-DTL-COUNT              PIC ZZZZ9.
018900     05  FILLER                    PIC X(04)  VALUE SPACES.
019000     05  WS-DTL-PCT                PIC ZZ9.9.
019100     05  FILLER                    PIC X(01)  VALUE '%'.
019200     05  FILLER                    PIC X(101) VALUE SPACES.
019300 01  WS-DETAIL-LINE-R REDEFINES WS-DETAIL-LINE
019400                                   PIC X(132).
019500
019600 01  WS-TRAILER-LINE.
019700     05  FILLER                    PIC X(14)  VALUE
019800                                            'TOTAL GRADED: '.
019900     05  WS-TRL-TOTAL              PIC ZZZZ9.
020000     05  FILLER                    PIC X(04)  VALUE SPACES.
020100     05  WS-TRL-VERDICT            PIC X(24).
020200     05  FILLER                    PIC X(01)  VALUE SPACES.
020300     05  FILLER                    PIC X(04)  VALUE 'AGP='.
020400     05  WS-TRL-AGP                PIC Z9.9.
020500     05  FILLER                    PIC X(76)  VALUE SPACES.
020600 01  WS-TRAILER-LINE-R REDEFINES WS-TRAILER-LINE
020700                                   PIC X(132).
020800
020900 01  WS-BLANK-LINE                 PIC X(132) VALUE SPACES.
021000
021100 PROCEDURE DIVISION.
021200
021300*================================================================
021400*    100 SERIES - MAIN LINE
021500*================================================================
021600 100-RUN-REPORT.
021700     PERFORM 201-INITIALIZE-REPORT.
021800     PERFORM 300-PROCESS-ONE-OFFERING
021900         UNTIL WS-EOF-OFFER.
022000     PERFORM 900-TERMINATE-REPORT.
022100     STOP RUN.
022200
022300*================================================================
022400*    200 SERIES - INITIALIZATION
022500*================================================================
022600 201-INITIALIZE-REPORT.
022700     PERFORM 210-OPEN-ALL-FILES.
022800     PERFORM 220-LOAD-COURSE-TABLE.
022900     PERFORM 302-READ-OFFER-RECORD.
023000     PERFORM 303-READ-GRADE-RECORD.
023100
023200 210-OPEN-ALL-FILES.
023300     OPEN INPUT  COURSE-MASTER
023400                 OFFER-MASTER
023500                 GRADE-FILE
023600          OUTPUT OFFER-REPORT.
023700
023800 220-LOAD-COURSE-TABLE.
023900     MOVE 0 TO CRS-TBL-LOADED-CNT.
024000     PERFORM 221-LOAD-ONE-COURSE-ROW
024100         UNTIL WS-EOF-COURSE.
024200
024300 221-LOAD-ONE-COURSE-ROW.
024400     READ COURSE-MASTER
024500         AT END
024600             MOVE 'YES' TO WS-EOF-COURSE-SW
024700         NOT AT END
024800             ADD 1 TO CRS-TBL-LOADED-CNT
024900             SET CRS-TBL-NX TO CRS-TBL-LOADED-CNT
025000             MOVE CRS-CODE TO CRS-TBL-CODE(CRS-TBL-NX)
025100             MOVE CRS-NAME TO CRS-TBL-NAME(CRS-TBL-NX)
025200     END-READ.
025300
025400*================================================================
025500*    300 SERIES - PER-OFFERING DRIVER  (FLOW STEPS 1-6)
025600*================================================================
025700 300-PROCESS-ONE-OFFERING.
025800     ADD 1 TO WS-OFFERING-SECTION-CNT.
025900     PERFORM 310-LOAD-GRADE-TABLE-FOR-OFFERING.
026000     PERFORM 410-SUM-TOTAL-GRADED.
026100     PERFORM 420-DETERMINE-BASE-COUNT
026200         THRU 430-COMPUTE-PERCENTAGES.
026300     PERFORM 450-CALL-CENTRICA.
026400     PERFORM 460-FIND-COURSE-TITLE.
026500     PERFORM 470-WRITE-OFFERING-SECTION.
026600     PERFORM 302-READ-OFFER-RECORD.
026700
026800 302-READ-OFFER-RECORD.
026900     READ OFFER-MASTER
027000         AT END MOVE 'YES' TO WS-EOF-OFFER-SW
027100     END-READ.
027200
027300 303-READ-GRADE-RECORD.
027400     READ GRADE-FILE
027500         AT END
027600             MOVE 'YES' TO WS-EOF-GRADE-SW
027700             MOVE 999999 TO WS-GRD-CURRENT-ID
027800         NOT AT END
027900             MOVE GRD-OFFERING-ID TO WS-GRD-CURRENT-ID
028000     END-READ.
028100
028200*    GRADE-FILE IS POSITIONED BY THE PRIMING READ IN 201 AND BY
028300*    THE LAST CALL TO 303 MADE WHILE LOADING THE PRIOR OFFERING
028400*    (A STANDARD MATCH-MERGE LOOKAHEAD) - THE RECORD CURRENTLY
028500*    SITTING IN GRADE-FILE-REC IS CONSUMED HERE ONLY IF IT
028600*    BELONGS TO THE OFFERING BEING LOADED.
028700 310-LOAD-GRADE-TABLE-FOR-OFFERING.
028800     PERFORM 311-CLEAR-ONE-GRADE-SLOT
028900         VARYING GRD-TBL-NX FROM 1 BY 1
029000         UNTIL GRD-TBL-NX > 13.
029100     PERFORM 312-CONSUME-ONE-GRADE-RECORD
029200         UNTIL WS-GRD-CURRENT-ID NOT = OFF-ID.
029300
029400 311-CLEAR-ONE-GRADE-SLOT.
029500     MOVE GRD-CANON-CODE(GRD-TBL-NX) TO GRD-TBL-TYPE(GRD-TBL-NX).
029600     MOVE 0 TO GRD-TBL-COUNT(GRD-TBL-NX).
029700     MOVE 0 TO GRD-TBL-PCT(GRD-TBL-NX).
029800
029900 312-CONSUME-ONE-GRADE-RECORD.
030000     PERFORM 313-STORE-ONE-GRADE-COUNT.
030100     PERFORM 303-READ-GRADE-RECORD.
030200
030300 313-STORE-ONE-GRADE-COUNT.
030400     PERFORM 314-SCAN-ONE-CANON-SLOT
030500         VARYING GRD-TBL-NX FROM 1 BY 1
030600         UNTIL GRD-TBL-NX > 13.
030700
030800 314-SCAN-ONE-CANON-SLOT.
030900     IF GRD-TBL-TYPE(GRD-TBL-NX) = GRD-TYPE OF GRADE-FILE-REC
031000         MOVE GRD-COUNT OF GRADE-FILE-REC
031100             TO GRD-TBL-COUNT(GRD-TBL-NX)
031200     END-IF.
031300
031400*================================================================
031500*    410 SERIES - TOTALS AND PERCENTAGES  (BUSINESS RULES U2)
031600*================================================================
031700 410-SUM-TOTAL-GRADED.
031800     MOVE 0 TO WS-TOTAL-GRADED.
031900     PERFORM 411-ADD-ONE-GRADE-COUNT
032000         VARYING GRD-TBL-NX FROM 1 BY 1
032100         UNTIL GRD-TBL-NX > 13.
032200
032300 411-ADD-ONE-GRADE-COUNT.
032400     ADD GRD-TBL-COUNT(GRD-TBL-NX) TO WS-TOTAL-GRADED.
032500
032600*    420 AND 430 ARE RUN AS A PERFORM ... THRU RANGE FROM 300
032700*    ABOVE - KEPT AS TWO STEPS SO A FUTURE FORMAT CHANGE CAN
032800*    RE-BASE THE COUNT WITHOUT RECOMPUTING THE PERCENTAGES.
032900 420-DETERMINE-BASE-COUNT.
033000     IF OFF-CURRENT-REGISTERED > 0
033100         MOVE OFF-CURRENT-REGISTERED TO WS-BASE-COUNT
033200     ELSE
033300         MOVE WS-TOTAL-GRADED TO WS-BASE-COUNT
033400     END-IF.
033500
033600 430-COMPUTE-PERCENTAGES.
033700     PERFORM 431-COMPUTE-ONE-PCT
033800         VARYING GRD-TBL-NX FROM 1 BY 1
033900         UNTIL GRD-TBL-NX > 13.
034000
034100 431-COMPUTE-ONE-PCT.
034200     IF WS-BASE-COUNT = 0 OR GRD-TBL-COUNT(GRD-TBL-NX) = 0
034300         MOVE 0 TO GRD-TBL-PCT(GRD-TBL-NX)
034400     ELSE
034500         COMPUTE GRD-TBL-PCT(GRD-TBL-NX) ROUNDED =
034600             GRD-TBL-COUNT(GRD-TBL-NX) / WS-BASE-COUNT * 100
034700     END-IF.
034800
034900*================================================================
035000*    450 SERIES - CENTRIC-GRADING VERDICT
035100*================================================================
035200 450-CALL-CENTRICA.
035300     CALL 'CENTRICA' USING GRD-TABLE-AREA WS-CENTRIC-RESULTS.
035400
035500*================================================================
035600*    460 SERIES - COURSE TITLE LOOKUP
035700*================================================================
035800 460-FIND-COURSE-TITLE.
035900     MOVE SPACES TO WS-OFF-TITLE.
036000     PERFORM 461-SCAN-ONE-COURSE-SLOT
036100         VARYING CRS-TBL-SCAN-IX FROM 1 BY 1
036200         UNTIL CRS-TBL-SCAN-IX > CRS-TBL-LOADED-CNT.
036300
036400 461-SCAN-ONE-COURSE-SLOT.
036500     IF CRS-TBL-CODE(CRS-TBL-SCAN-IX) = OFF-COURSE-CODE
036600         MOVE CRS-TBL-NAME(CRS-TBL-SCAN-IX) TO WS-OFF-TITLE
036700     END-IF.
036800
036900*================================================================
037000*    470 SERIES - REPORT WRITING  (SEE REPORTS)
037100*================================================================
037200 470-WRITE-OFFERING-SECTION.
037300     MOVE OFF-COURSE-CODE TO WS-HDR-COURSE-CODE.
037400     MOVE OFF-ACADEMIC-YEAR TO WS-HDR-YEAR.
037500     MOVE OFF-SEMESTER TO WS-HDR-SEMESTER.
037600     MOVE OFF-TOTAL-REGISTERED TO WS-HDR-TOTAL-REG.
037700     MOVE OFF-CURRENT-REGISTERED TO WS-HDR-CURRENT-REG.
037800     WRITE OFFER-REPORT-REC FROM WS-HEADER-LINE-R.
037900     MOVE WS-OFF-TITLE TO WS-TTL-COURSE-TITLE.
038000     WRITE OFFER-REPORT-REC FROM WS-TITLE-LINE-R.
038100     PERFORM 472-WRITE-ONE-GRADE-LINE
038200         VARYING GRD-TBL-NX FROM 1 BY 1
038300         UNTIL GRD-TBL-NX > 13.
038400     PERFORM 473-WRITE-TRAILER-LINE.
038500     WRITE OFFER-REPORT-REC FROM WS-BLANK-LINE.
038600
038700 472-WRITE-ONE-GRADE-LINE.
038800     MOVE GRD-TBL-TYPE(GRD-TBL-NX) TO WS-DTL-GRADE.
038900     MOVE GRD-TBL-COUNT(GRD-TBL-NX) TO WS-DTL-COUNT.
039000     MOVE GRD-TBL-PCT(GRD-TBL-NX) TO WS-DTL-PCT.
039100     WRITE OFFER-REPORT-REC FROM WS-DETAIL-LINE-R.
039200
039300 473-WRITE-TRAILER-LINE.
039400     MOVE WS-TOTAL-GRADED TO WS-TRL-TOTAL.
039500     IF WS-CTR-NO-VERDICT
039600         MOVE 'NO VERDICT' TO WS-TRL-VERDICT
039700         MOVE 0 TO WS-TRL-AGP
039800     ELSE
039900         MOVE WS-CTR-VERDICT-CODE TO WS-TRL-VERDICT
040000         MOVE WS-CTR-AGP TO WS-TRL-AGP
040100     END-IF.
040200     WRITE OFFER-REPORT-REC FROM WS-TRAILER-LINE-R.
040300
040400*================================================================
040500*    900 SERIES - TERMINATION
040600*================================================================
040700 900-TERMINATE-REPORT.
040800     CLOSE COURSE-MASTER
040900           OFFER-MASTER
041000           GRADE-FILE
041100           OFFER-REPORT.
041200     DISPLAY 'GRADERPT - OFFERING REPORT COMPLETE'.
041300
041400 END PROGRAM GRADERPT.
