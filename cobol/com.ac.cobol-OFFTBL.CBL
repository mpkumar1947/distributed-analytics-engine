000100******************************************************************
000200*                                                                *
000300*    COPYBOOK      OFFTBL                                       *
000400*    TITLE         OFFERING MASTER LOOKUP TABLE                 *
000500*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000600*    AUTHOR        R J HALVORSEN                                *
000700*    DATE WRITTEN  17-FEB-1986                                  *
000800*                                                                *
000900*    LOADED FROM THE OFFERING MASTER FILE.  SEARCHED BY THE     *
001000*    SURROGATE OFFERING ID.  THE ACADEMIC YEAR FIELD CARRIES A  *
001100*    REDEFINITION THAT EXPOSES THE LEADING FOUR DIGITS AS A     *
001200*    NUMERIC SORT KEY FOR THE CAREER DOSSIER'S CHRONOLOGICAL    *
001300*    TREND LIST (REPLACES THE OLD 1989 "YEAR-OF-RECORD" CARD    *
001400*    FIELD THAT USED TO BE KEYED SEPARATELY).                   *
001500*                                                                *
001600******************************************************************
001700*    CHANGE LOG                                                 *
001800*    17-FEB-1986  RJH  ORIGINAL COPYBOOK                        *
001900*    11-MAR-1990  PAN  ADDED NEXT-ID COUNTER FOR UPSERT LOGIC   *
002000*    05-JUN-1994  PAN  ADDED YEAR-DIGIT REDEFINES FOR DOSSIER   *
002100*    22-JAN-1999  DKM  Y2K REVIEW - YEAR TEXT IS 4-DIGIT TEXT,  *
002200*                      NOT PACKED, NO WINDOWING NEEDED          *
002300*    14-OCT-2003  SMT  ADDED GRD-SEEN BYTE MAP SO A REPEATED    *
002400*                      RAW RECORD FOR THE SAME OFFERING CANNOT  *
002500*                      OVERWRITE AN ALREADY-CLAIMED GRADE SLOT  *
002600*                      REQUEST AR-348                          *
002700******************************************************************
002800 01  OFF-TABLE-AREA.
002900     05  OFF-TBL-LOADED-CNT        PIC 9(5)  COMP.
003000     05  OFF-TBL-NEXT-ID           PIC 9(6)  COMP.
003100     05  FILLER                    PIC X(03).
003200     05  OFF-TABLE-ENTRY OCCURS 3000 TIMES
003300             INDEXED BY OFF-TBL-NX OFF-TBL-SCAN-IX.
003400         10  OFF-TBL-ID               PIC 9(6).
003500         10  OFF-TBL-COURSE-CODE      PIC X(20).
003600         10  OFF-TBL-ACADEMIC-YEAR    PIC X(10).
003700         10  OFF-TBL-YEAR-R REDEFINES
003800             OFF-TBL-ACADEMIC-YEAR.
003900             15  OFF-TBL-YEAR-DIGITS  PIC 9(04).
004000             15  FILLER               PIC X(06).
004100         10  OFF-TBL-SEMESTER         PIC X(10).
004200         10  OFF-TBL-TOTAL-REG        PIC 9(5).
004300         10  OFF-TBL-CURRENT-REG      PIC 9(5).
004400         10  OFF-TBL-TOTAL-DROP       PIC 9(5).
004500         10  OFF-TBL-ACCEPTED-DROP    PIC 9(5).
004600         10  OFF-TBL-GRD-SEEN         PIC X(13)
004700                 VALUE SPACES.
004800         10  FILLER                   PIC X(04).
