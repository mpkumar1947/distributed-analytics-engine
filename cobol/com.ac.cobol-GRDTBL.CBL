000100******************************************************************
000200*                                                                *
000300*    COPYBOOK      GRDTBL                                       *
000400*    TITLE         CANONICAL GRADE DISTRIBUTION TABLE           *
000500*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000600*    AUTHOR        R J HALVORSEN                                *
000700*    DATE WRITTEN  20-FEB-1986                                  *
000800*                                                                *
000900*    ONE ENTRY PER GRADE SLOT, ALWAYS IN THE FIXED CANONICAL    *
001000*    ORDER A*, A, B+, B, C+, C, D+, D, E, F, S, X, W.  SHARED   *
001100*    SHAPE USED BY THE OFFERING REPORT, THE CENTRIC-ANALYSIS    *
001200*    SUBPROGRAM AND THE CAREER DOSSIER RUN SO THAT GRADE COUNTS *
001300*    NEVER HAVE TO BE RE-SORTED ONCE THEY ARE IN THE TABLE.     *
001400*                                                                *
001500******************************************************************
001600*    CHANGE LOG                                                 *
001700*    20-FEB-1986  RJH  ORIGINAL COPYBOOK, 10 POINT-BEARING      *
001800*                      GRADE SLOTS ONLY                        *
001900*    03-AUG-1988  RJH  ADDED S, X, W NON-POINT SLOTS PER NEW    *
002000*                      REGISTRAR GRADE SCALE                   *
002100*    22-JAN-1999  DKM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE   *
002200******************************************************************
002300 01  GRD-CANON-LIST.
002400     05  FILLER  PIC X(02)  VALUE 'A*'.
002500     05  FILLER  PIC X(02)  VALUE 'A '.
002600     05  FILLER  PIC X(02)  VALUE 'B+'.
002700     05  FILLER  PIC X(02)  VALUE 'B '.
002800     05  FILLER  PIC X(02)  VALUE 'C+'.
002900     05  FILLER  PIC X(02)  VALUE 'C '.
003000     05  FILLER  PIC X(02)  VALUE 'D+'.
003100     05  FILLER  PIC X(02)  VALUE 'D '.
003200     05  FILLER  PIC X(02)  VALUE 'E '.
003300     05  FILLER  PIC X(02)  VALUE 'F '.
003400     05  FILLER  PIC X(02)  VALUE 'S '.
003500     05  FILLER  PIC X(02)  VALUE 'X '.
003600     05  FILLER  PIC X(02)  VALUE 'W '.
003700 01  GRD-CANON-R REDEFINES GRD-CANON-LIST.
003800     05  GRD-CANON-CODE OCCURS 13 TIMES PIC X(02).
003900
004000 01  GRD-TABLE-AREA.
004100     05  GRD-TBL-ENTRY OCCURS 13 TIMES
004200             INDEXED BY GRD-TBL-NX.
004300         10  GRD-TBL-TYPE          PIC X(02).
004400         10  GRD-TBL-COUNT         PIC 9(07)  COMP.
004500         10  GRD-TBL-PCT           PIC 9(03)V9.
004600         10  FILLER                PIC X(04).
