000100******************************************************************
000200*                                                                *
000300*    COPYBOOK      LNKTBL                                       *
000400*    TITLE         OFFERING / INSTRUCTOR LINK WORK TABLE        *
000500*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000600*    AUTHOR        SMT                                          *
000700*    DATE WRITTEN  14-OCT-2003                                  *
000800*                                                                *
000900*    HOLDS THE CURRENT INSTRUCTOR LIST FOR EACH OFFERING SLOT    *
001000*    IN THE OFFERING TABLE - ENTRY N HERE BELONGS TO OFFERING    *
001100*    SLOT N OF OFF-TABLE-AREA.  THE INGEST RUN OVERWRITES AN     *
001200*    ENTRY EVERY TIME ITS OFFERING'S RAW RECORD RESTATES THE     *
001300*    INSTRUCTOR LIST, SO THE COPY HELD HERE AT END OF RUN IS     *
001400*    ALWAYS THE LATEST ONE - THE LINK FILE IS THEN WRITTEN ONE   *
001500*    GROUP PER OFFERING FROM THIS TABLE, THE SAME WAY THE OTHER  *
001600*    MASTER FILES ARE WRITTEN FROM THEIR OWN IN-MEMORY TABLES.   *
001700*                                                                *
001800******************************************************************
001900*    CHANGE LOG                                                 *
002000*    14-OCT-2003  SMT  ORIGINAL COPYBOOK - SPLIT OUT OF THE      *
002100*                      INGEST WORKING-STORAGE SO THE LINK FILE   *
002200*                      IS WRITTEN AS A FINAL SNAPSHOT INSTEAD OF *
002300*                      ONE GROUP PER RAW RECORD - A REPEATED RAW *
002400*                      RECORD FOR THE SAME OFFERING WAS LEAVING  *
002500*                      TWO ADJACENT GROUPS ON THE LINK FILE      *
002600*                      INSTEAD OF REPLACING THE FIRST - REQUEST  *
002700*                      AR-352                                   *
002800******************************************************************
002900 01  LNK-TABLE-AREA.
003000     05  LNK-TBL-ENTRY OCCURS 3000 TIMES
003100             INDEXED BY LNK-TBL-NX.
003200         10  LNK-TBL-INSTR-CNT     PIC 9(02)  COMP.
003300         10  LNK-TBL-INSTR-ID OCCURS 20 TIMES
003400                                   PIC 9(06)  COMP.
003500         10  FILLER                PIC X(04).
