000100******************************************************************
000200*                                                                *
000300*    PROGRAM       PROFDOSS                                     *
000400*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000500*    INSTALLATION  NORTHFIELD STATE UNIVERSITY                  *
000600*                  ACADEMIC RECORDS DATA CENTER                 *
000700*    AUTHOR        P A NGUYEN                                   *
000800*    DATE WRITTEN  02-APR-1990                                  *
000900*                                                                *
001000*    BUILDS THE INSTRUCTOR CAREER DOSSIER - FOR EACH INSTRUCTOR  *
001100*    ON FILE, GATHERS EVERY OFFERING LINKED TO THAT INSTRUCTOR,  *
001200*    CALLS OFFSPI TO SCORE EACH ONE, THEN ROLLS THE SCORES UP    *
001300*    INTO A CAREER SPI, A CONSISTENCY SIGMA, A CAREER GRADING    *
001400*    ZONE LABEL, A BEST/WORST OFFERING PAIR AND A TOP-5 MOST-    *
001500*    TAUGHT COURSE LIST.  RUN MONTHLY FOR THE DEAN'S OFFICE      *
001600*    FACULTY REVIEW PACKET, ALWAYS AFTER GRINGEST HAS REFRESHED  *
001700*    THE MASTER FILES FOR THE TERM.                              *
001800*                                                                *
001900******************************************************************
002000*    CHANGE LOG                                                 *
002100*    02-APR-1990  PAN  ORIGINAL PROGRAM - REQUEST AR-206         *
002200*    19-AUG-1992  PAN  TOP-5 COURSE LIST ADDED TO THE DOSSIER  *
002300*                      REQUEST AR-243                           *
002400*    22-JAN-1999  DKM  Y2K REVIEW - ACADEMIC YEAR IS 4-DIGIT     *
002500*                      TEXT, NO WINDOWING REQUIRED        Y2K   *
002600*    15-OCT-2003  SMT  REWRITTEN AGAINST THE NEW ONE-GROUP-PER-  *
002700*                      OFFERING LINK FILE PRODUCED BY GRINGEST   *
002800*                      AR-352 - NO LONGER NEEDS TO COLLAPSE      *
002900*                      REPEATED LINK GROUPS ITSELF - REQUEST     *
003000*                      AR-353                                   *
003100*    30-APR-2007  SMT  WEIGHTED CAREER SIGMA ADDED - REQUEST     *
003200*                      AR-374                                   *
003300*    11-JUN-2007  SMT  CAREER SIGMA WAS TRUNCATING INSTEAD OF    *
003400*                      ROUNDING AT THE THIRD DECIMAL - NEWTON    *
003500*                      STEP AND FINAL MOVE BOTH PICKED UP        *
003600*                      ROUNDED TO MATCH CENTRICA'S OWN SQUARE    *
003700*                      ROOT ROUTINE - REQUEST AR-381             *
003800*    09-AUG-2007  SMT  INIT AND OPEN STEPS FOLDED INTO ONE      *
003900*                      PARAGRAPH RANGE AND A RUN COUNTER ADDED   *
004000*                      FOR THE OPERATIONS LOG - REQUEST AR-389   *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. PROFDOSS.
004400 AUTHOR. P A NGUYEN.
004500 INSTALLATION. NORTHFIELD STATE UNIVERSITY - ACADEMIC RECORDS
004600     DATA CENTER.
004700 DATE-WRITTEN. 02-APR-1990.
004800 DATE-COMPILED. 09-AUG-2007.
004900 SECURITY. STUDENT ACADEMIC RECORD DATA - RESTRICTED PER FERPA.
005000     AUTHORIZED REGISTRAR DATA CENTER PERSONNEL ONLY.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT INSTR-MASTER ASSIGN TO INSMAST
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-INSM-STATUS.
006200
006300     SELECT OFFER-MASTER ASSIGN TO OFFMAST
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-OFFM-STATUS.
006600
006700     SELECT GRADE-FILE ASSIGN TO GRDFILE
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-GRDF-STATUS.
007000
007100     SELECT LINK-FILE ASSIGN TO LNKFILE
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-LNKF-STATUS.
007400
007500     SELECT DOSSIER-REPORT ASSIGN TO DOSRPT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-RPT-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  INSTR-MASTER
008200     RECORDING MODE IS F.
008300 01  INSTR-MASTER-REC.
008400     05  INS-ID                    PIC 9(06).
008500     05  INS-NAME                  PIC X(40).
008600
008700 FD  OFFER-MASTER
008800     RECORDING MODE IS F.
008900 01  OFFER-MASTER-REC.
009000     05  OFF-ID                    PIC 9(06).
009100     05  OFF-COURSE-CODE           PIC X(20).
009200     05  OFF-ACADEMIC-YEAR         PIC X(10).
009300     05  OFF-SEMESTER              PIC X(10).
009400     05  OFF-TOTAL-REGISTERED      PIC 9(05).
009500     05  OFF-CURRENT-REGISTERED    PIC 9(05).
009600     05  OFF-TOTAL-DROP            PIC 9(05).
009700     05  OFF-ACCEPTED-DROP         PIC 9(05).
009800
009900 FD  GRADE-FILE
010000     RECORDING MODE IS F.
010100 01  GRADE-FILE-REC.
010200     05  GRD-OFFERING-ID           PIC 9(06).
010300     05  GRD-TYPE                  PIC X(02).
010400     05  GRD-COUNT                 PIC 9(05).
010500
010600 FD  LINK-FILE
010700     RECORDING MODE IS F.
010800 01  LINK-FILE-REC.
010900     05  LNK-OFFERING-ID           PIC 9(06).
011000     05  LNK-INSTRUCTOR-ID         PIC 9(06).
011100
011200 FD  DOSSIER-REPORT
011300     RECORDING MODE IS F.
011400 01  DOSSIER-REPORT-REC            PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700 77  WS-DOSSIER-RUN-COUNT          PIC 9(05)  COMP VALUE 0.
011800*--------------------------------------------------------------*
011900*    FILE STATUS SWITCHES                                      *
012000*--------------------------------------------------------------*
012100 01  WS-FILE-STATUSES.
012200     05  WS-INSM-STATUS            PIC X(02).
012300         88  WS-INSM-OK                VALUE '00'.
012400     05  WS-OFFM-STATUS            PIC X(02).
012500         88  WS-OFFM-OK                VALUE '00'.
012600     05  WS-GRDF-STATUS            PIC X(02).
012700         88  WS-GRDF-OK                VALUE '00'.
012800     05  WS-LNKF-STATUS            PIC X(02).
012900         88  WS-LNKF-OK                VALUE '00'.
013000     05  WS-RPT-STATUS             PIC X(02).
013100         88  WS-RPT-OK                 VALUE '00'.
013200
013300*--------------------------------------------------------------*
013400*    IN-MEMORY LOOKUP TABLES                                   *
013500*--------------------------------------------------------------*
013600 COPY "D:\COBOL\GRADEAN\INSTBL.CBL".
013700 COPY "D:\COBOL\GRADEAN\OFFTBL.CBL".
013800 COPY "D:\COBOL\GRADEAN\GRDTBL.CBL".
013900 COPY "D:\COBOL\GRADEAN\LNKTBL.CBL".
014000
014100*--------------------------------------------------------------*
014200*    GRADE-POINT MAP - SAME SLOT ORDER AND VALUES AS CENTRICA   *
014300*    AND OFFSPI (A*, A, B+, B, C+, C, D+, D, E, F EARN POINTS;  *
014400*    S, X, W DO NOT).                                            *
014500*--------------------------------------------------------------*
014600 01  DOS-POINT-LIST.
014700     05  FILLER                    PIC 9(02)  VALUE 10.
014800     05  FILLER                    PIC 9(02)  VALUE 10.
014900     05  FILLER                    PIC 9(02)  VALUE 09.
015000     05  FILLER                    PIC 9(02)  VALUE 08.
015100     05  FILLER                    PIC 9(02)  VALUE 07.
015200     05  FILLER                    PIC 9(02)  VALUE 06.
015300     05  FILLER                    PIC 9(02)  VALUE 05.
015400     05  FILLER                    PIC 9(02)  VALUE 04.
015500     05  FILLER                    PIC 9(02)  VALUE 00.
015600     05  FILLER                    PIC 9(02)  VALUE 00.
015700     05  FILLER                    PIC 9(02)  VALUE 00.
015800     05  FILLER                    PIC 9(02)  VALUE 00.
015900     05  FILLER                    PIC 9(02)  VALUE 00.
016000 01  DOS-POINT-R REDEFINES DOS-POINT-LIST.
016100     05  DOS-POINT-VALUE OCCURS 13 TIMES
016200                                   PIC 9(02).
016300
016400*--------------------------------------------------------------*
016500*    SEMESTER ORDER MAP - USED TO SORT THE TREND LIST AND TO    *
016600*    WEED OUT AN UNRECOGNIZED SEMESTER TEXT (SORTS LAST).       *
016700*--------------------------------------------------------------*
016800 01  DOS-SEM-NAME-LIST.
016900     05  FILLER                    PIC X(10)  VALUE 'Odd'.
017000     05  FILLER                    PIC X(10)  VALUE 'Even'.
017100     05  FILLER                    PIC X(10)  VALUE 'Summer'.
017200 01  DOS-SEM-NAME-R REDEFINES DOS-SEM-NAME-LIST.
017300     05  DOS-SEM-NAME OCCURS 3 TIMES
017400                                   PIC X(10).
017500
017600*--------------------------------------------------------------*
017700*    OFFERING EXTRA WORK AREA - ONE ENTRY PER OFFERING TABLE    *
017800*    SLOT (SAME SUBSCRIPT AS OFF-TBL-NX).  FILLED ONCE AT THE   *
017900*    START OF THE RUN BY SUMMING EACH OFFERING'S GRADE GROUP    *
018000*    AND CALLING OFFSPI, THEN RE-USED FOR EVERY INSTRUCTOR.     *
018100*--------------------------------------------------------------*
018200 01  OFX-TABLE-AREA.
018300     05  OFX-ENTRY OCCURS 3000 TIMES
018400             INDEXED BY OFX-NX.
018500         10  OFX-SPI                  PIC 9(02)V99.
018600         10  OFX-GRADED-CNT           PIC 9(07)  COMP.
018700         10  OFX-UNDEFINED-SW         PIC X(01).
018800             88  OFX-UNDEFINED            VALUE 'Y'.
018900         10  OFX-GRD-CT OCCURS 13 TIMES
019000                                   PIC 9(07)  COMP.
019100         10  FILLER                   PIC X(04).
019200
019300*--------------------------------------------------------------*
019400*    PER-OFFERING SPI CALL AREA                                 *
019500*--------------------------------------------------------------*
019600 01  WS-SPI-RESULTS.
019700     05  WS-SPI-SPI                PIC 9(02)V99.
019800     05  WS-SPI-GRADED-CNT         PIC 9(07)  COMP.
019900     05  WS-SPI-UNDEFINED-SW       PIC X(03).
020000         88  WS-SPI-UNDEFINED          VALUE 'YES'.
020100
020200*--------------------------------------------------------------*
020300*    TREND LIST - REBUILT FOR EACH INSTRUCTOR; ONLY OFFERINGS   *
020400*    WITH A DEFINED SPI AND AT LEAST ONE GRADED STUDENT ARE     *
020500*    CARRIED HERE (FLOW STEP 3).                                *
020600*--------------------------------------------------------------*
020700 01  TRND-TABLE-AREA.
020800     05  TRND-LOADED-CNT           PIC 9(04)  COMP.
020900     05  FILLER                    PIC X(04).
021000     05  TRND-ENTRY OCCURS 500 TIMES
021100             INDEXED BY TRND-NX TRND-SCAN-IX.
021200         10  TRND-YEAR-DIGITS      PIC 9(04).
021300         10  TRND-SEM-ORDER        PIC 9(02)  COMP.
021400         10  TRND-SPI              PIC 9(02)V99.
021500         10  TRND-GRADED-CNT       PIC 9(07)  COMP.
021600         10  TRND-LABEL            PIC X(30).
021700
021800*--------------------------------------------------------------*
021900*    PER-COURSE OFFERING COUNT TABLE - REBUILT FOR EACH         *
022000*    INSTRUCTOR; USED TO PICK THE TOP-5 MOST-TAUGHT COURSES.    *
022100*--------------------------------------------------------------*
022200 01  CTAB-TABLE-AREA.
022300     05  CTAB-LOADED-CNT           PIC 9(03)  COMP.
022400     05  FILLER                    PIC X(04).
022500     05  CTAB-ENTRY OCCURS 200 TIMES
022600             INDEXED BY CTAB-NX CTAB-SCAN-IX.
022700         10  CTAB-CODE             PIC X(20).
022800         10  CTAB-COUNT            PIC 9(04)  COMP.
022900         10  CTAB-PICKED-SW        PIC X(01).
023000             88  CTAB-PICKED           VALUE 'Y'.
023100
023200*--------------------------------------------------------------*
023300*    ZONE MAP - WHICH OF THE FOUR CAREER ZONES EACH CANONICAL   *
023400*    GRADE SLOT ROLLS INTO.  D+, D, E AND F ALL FALL IN THE     *
023500*    SINGLE "D-F" ZONE PER THE DOSSIER RULE; S, X, W (SLOTS 11- *
023600*    13) CARRY NO ZONE AT ALL.                                  *
023700*--------------------------------------------------------------*
023800 01  DOS-ZONE-MAP-LIST.
023900     05  FILLER                    PIC X(01)  VALUE 'A'.
024000     05  FILLER                    PIC X(01)  VALUE 'A'.
024100     05  FILLER                    PIC X(01)  VALUE 'B'.
024200     05  FILLER                    PIC X(01)  VALUE 'B'.
024300     05  FILLER                    PIC X(01)  VALUE 'C'.
024400     05  FILLER                    PIC X(01)  VALUE 'C'.
024500     05  FILLER                    PIC X(01)  VALUE 'D'.
024600     05  FILLER                    PIC X(01)  VALUE 'D'.
024700     05  FILLER                    PIC X(01)  VALUE 'D'.
024800     05  FILLER                    PIC X(01)  VALUE 'D'.
024900     05  FILLER                    PIC X(01)  VALUE SPACE.
025000     05  FILLER                    PIC X(01)  VALUE SPACE.
025100     05  FILLER                    PIC X(01)  VALUE SPACE.
025200 01  DOS-ZONE-MAP-R REDEFINES DOS-ZONE-MAP-LIST.
025300     05  DOS-ZONE-MAP-CODE OCCURS 13 TIMES
025400                                   PIC X(01).
025500
025600*--------------------------------------------------------------*
025700*    CAREER GRADE DISTRIBUTION - ONE SLOT PER CANONICAL GRADE,  *
025800*    ACCUMULATED ACROSS EVERY OFFERING THIS INSTRUCTOR TAUGHT.  *
025900*    PRINTED AS THE DOSSIER'S GRADE-DISTRIBUTION LINES AND ALSO *
026000*    ROLLED UP BY ZONE FOR THE CENTRIC LABEL.                   *
026100*--------------------------------------------------------------*
026200 01  DOS-GRD-TOTAL-AREA.
026300     05  DOS-GRD-TOTAL-ENTRY OCCURS 13 TIMES
026400             INDEXED BY DOS-GRD-NX.
026500         10  DOS-GRD-TOTAL-COUNT   PIC 9(07)  COMP.
026600
026700*--------------------------------------------------------------*
026800*    ZONE-PERCENTAGE SCAN TABLE FOR THE CAREER CENTRIC LABEL -  *
026900*    FIXED A, B, C, D-F ORDER SO A TIE PICKS THE EARLIEST ZONE. *
027000*--------------------------------------------------------------*
027100 01  DOS-ZONE-SCAN-AREA.
027200     05  DOS-ZONE-SCAN-ENTRY OCCURS 4 TIMES
027300             INDEXED BY DOS-ZONE-IX.
027400         10  DOS-ZONE-CODE         PIC X(01).
027500         10  DOS-ZONE-COUNT        PIC 9(07)  COMP.
027600
027700*--------------------------------------------------------------*
027800*    CONTROL SWITCHES AND WORK FIELDS                           *
027900*--------------------------------------------------------------*
028000 01  WS-CONTROL-SWITCHES.
028100     05  WS-EOF-OFFER-SW           PIC X(03)  VALUE 'NO '.
028200         88  WS-EOF-OFFER              VALUE 'YES'.
028300     05  WS-EOF-GRADE-SW           PIC X(03)  VALUE 'NO '.
028400         88  WS-EOF-GRADE               VALUE 'YES'.
028500     05  WS-EOF-LINK-SW            PIC X(03)  VALUE 'NO '.
028600         88  WS-EOF-LINK                VALUE 'YES'.
028700     05  WS-EOF-INSTR-SW           PIC X(03)  VALUE 'NO '.
028800         88  WS-EOF-INSTR               VALUE 'YES'.
028900     05  FILLER                    PIC X(04).
029000
029100 01  WS-RUN-COUNTERS.
029200     05  WS-INSTR-WRITTEN-CNT      PIC 9(05)  COMP.
029300     05  FILLER                    PIC X(04).
029400
029500*--------------------------------------------------------------*
029600*    SWAP BUFFER FOR THE TREND LIST SORT - SAME SHAPE AS ONE    *
029700*    TRND-ENTRY SO THE GROUP MOVE IN 328 CARRIES EVERY FIELD.   *
029800*--------------------------------------------------------------*
029900 01  WS-TRND-SWAP-AREA.
030000     05  WS-SWAP-YEAR-DIGITS       PIC 9(04).
030100     05  WS-SWAP-SEM-ORDER         PIC 9(02)  COMP.
030200     05  WS-SWAP-SPI               PIC 9(02)V99.
030300     05  WS-SWAP-GRADED-CNT        PIC 9(07)  COMP.
030400     05  WS-SWAP-LABEL             PIC X(30).
030500
030600 01  WS-WORK-AREA.
030700     05  WS-GRD-CURRENT-ID         PIC 9(06)  COMP.
030800     05  WS-LNK-CURRENT-ID         PIC 9(06)  COMP.
030900     05  WS-DOS-OFF-IX             PIC 9(05)  COMP.
031000     05  WS-DOS-INS-IX             PIC 9(02)  COMP.
031100     05  WS-DOS-GRD-IX             PIC 9(02)  COMP.
031200     05  WS-MATCHED-SW             PIC X(01).
031300         88  WS-MATCHED                VALUE 'Y'.
031400     05  WS-OFFERING-CNT           PIC 9(05)  COMP.
031500     05  WS-CAREER-STUDENT-TOTAL   PIC 9(09)  COMP.
031600     05  WS-WEIGHT-SUM             PIC 9(09)  COMP.
031700     05  WS-WEIGHTED-SPI-SUM       PIC S9(11)V9(04) COMP.
031800     05  WS-CAREER-MEAN            PIC 9(02)V9999.
031900     05  WS-VARIANCE-SUM           PIC S9(11)V9(04) COMP.
032000     05  WS-VARIANCE               PIC 9(04)V9999.
032100     05  WS-SQRT-GUESS             PIC 9(04)V9999.
032200     05  WS-SQRT-PREV              PIC 9(04)V9999.
032300     05  WS-SQRT-STEP-IX           PIC 9(02)  COMP.
032400     05  WS-SPI-DIFF               PIC S9(04)V9999.
032500     05  WS-BEST-SPI               PIC 9(02)V99.
032600     05  WS-WORST-SPI              PIC 9(02)V99.
032700     05  WS-LABEL-WORK             PIC X(30).
032800     05  WS-LABEL-PTR              PIC 9(02)  COMP.
032900     05  WS-TOP-PICK-IX            PIC 9(01)  COMP.
033000     05  WS-TOP-MAX-COUNT          PIC 9(04)  COMP.
033100     05  WS-TOP-MAX-NX             PIC 9(03)  COMP.
033200     05  WS-ZONE-TOTAL             PIC 9(07)  COMP.
033300     05  WS-ZONE-TOP-COUNT         PIC 9(07)  COMP.
033400     05  WS-ZONE-TOP-CODE          PIC X(01).
033500     05  FILLER                    PIC X(04).
033600
033700*--------------------------------------------------------------*
033800*    R8 DOSSIER OUTPUT AREA                                     *
033900*--------------------------------------------------------------*
034000 01  DOS-RECORD-AREA.
034100     05  DOS-INS-ID                PIC 9(06).
034200     05  DOS-INS-NAME              PIC X(40).
034300     05  DOS-CAREER-SPI            PIC 9(02)V99.
034400     05  DOS-SIGMA                 PIC 9(02)V999.
034500     05  DOS-TOTAL-STUDENTS        PIC 9(07).
034600     05  DOS-OFFERING-COUNT        PIC 9(05).
034700     05  DOS-CENTRIC               PIC X(40).
034800     05  DOS-BEST-LABEL            PIC X(30).
034900     05  DOS-BEST-SPI              PIC 9(02)V99.
035000     05  DOS-WORST-LABEL           PIC X(30).
035100     05  DOS-WORST-SPI             PIC 9(02)V99.
035200     05  DOS-TOP-COURSE OCCURS 5 TIMES.
035300         10  DOS-TOP-CODE          PIC X(20).
035400         10  DOS-TOP-COUNT         PIC 9(04).
035500
035600*--------------------------------------------------------------*
035700*    REPORT LINE LAYOUTS - FIVE SHAPES, EACH REDEFINED TO THE   *
035800*    PLAIN 132-BYTE PRINT RECORD.                                *
035900*--------------------------------------------------------------*
036000 01  WS-NAME-HEADER-LINE.
036100     05  FILLER                    PIC X(11)  VALUE
036200                                            'INSTRUCTOR:'.
036300     05  WS-NHL-ID                 PIC ZZZZZ9.
036400     05  FILLER                    PIC X(02)  VALUE SPACES.
036500     05  WS-NHL-NAME               PIC X(40).
036600     05  FILLER                    PIC X(73)  VALUE SPACES.
036700 01  WS-NAME-HEADER-LINE-R REDEFINES WS-NAME-HEADER-LINE
036800                                   PIC X(132).
036900
037000 01  WS-SUMMARY-LINE.
037100     05  FILLER                    PIC X(16)  VALUE
037200                                            'CAREER SPI     '.
037300     05  WS-SUL-SPI                PIC Z9.99.
037400     05  FILLER                    PIC X(04)  VALUE SPACES.
037500     05  FILLER                    PIC X(10)  VALUE 'SIGMA     '.
037600     05  WS-SUL-SIGMA              PIC Z9.999.
037700     05  FILLER                    PIC X(04)  VALUE SPACES.
037800     05  FILLER                    PIC X(18)  VALUE
037900                                            'STUDENTS GRADED  '.
038000     05  WS-SUL-STUDENTS           PIC ZZZZZZ9.
038100     05  FILLER                    PIC X(03)  VALUE SPACES.
038200     05  FILLER                    PIC X(11)  VALUE
038300                                            'OFFERINGS  '.
038400     05  WS-SUL-OFFERINGS          PIC ZZZZ9.
038500     05  FILLER                    PIC X(43)  VALUE SPACES.
038600 01  WS-SUMMARY-LINE-R REDEFINES WS-SUMMARY-LINE
038700                                   PIC X(132).
038800
038900 01  WS-CENTRIC-LINE.
039000     05  FILLER                    PIC X(16)  VALUE
039100                                            'GRADING PROFILE '.
039200     05  WS-CTL-LABEL              PIC X(40).
039300     05  FILLER                    PIC X(76)  VALUE SPACES.
039400 01  WS-CENTRIC-LINE-R REDEFINES WS-CENTRIC-LINE
039500                                   PIC X(132).
039600
039700 01  WS-BESTWORST-LINE.
039800     05  FILLER                    PIC X(08)  VALUE 'BEST:   '.
039900     05  WS-BWL-BEST-LABEL         PIC X(30).
040000     05  WS-BWL-BEST-SPI           PIC Z9.99.
040100     05  FILLER                    PIC X(04)  VALUE SPACES.
040200     05  FILLER                    PIC X(08)  VALUE 'WORST:  '.
040300     05  WS-BWL-WORST-LABEL        PIC X(30).
040400     05  WS-BWL-WORST-SPI          PIC Z9.99.
040500     05  FILLER                    PIC X(42)  VALUE SPACES.
040600 01  WS-BESTWORST-LINE-R REDEFINES WS-BESTWORST-LINE
040700                                   PIC X(132).
040800
040900 01  WS-TOPCOURSE-LINE.
041000     05  FILLER                    PIC X(10)  VALUE SPACES.
041100     05  WS-TCL-CODE               PIC X(20).
041200     05  FILLER                    PIC X(04)  VALUE SPACES.
041300     05  WS-TCL-COUNT              PIC ZZZ9.
041400     05  FILLER                    PIC X(94)  VALUE SPACES.
041500 01  WS-TOPCOURSE-LINE-R REDEFINES WS-TOPCOURSE-LINE
041600                                   PIC X(132).
041700
041800 01  WS-GRADELINE-LINE.
041900     05  FILLER                    PIC X(10)  VALUE SPACES.
042000     05  WS-GRL-TYPE               PIC X(02).
042100     05  FILLER                    PIC X(04)  VALUE SPACES.
042200     05  WS-GRL-COUNT              PIC ZZZZZZ9.
042300     05  FILLER                    PIC X(109) VALUE SPACES.
042400 01  WS-GRADELINE-LINE-R REDEFINES WS-GRADELINE-LINE
042500                                   PIC X(132).
042600
042700 01  WS-GRAND-TRAILER-LINE.
042800     05  FILLER                    PIC X(26)  VALUE
042900         'INSTRUCTORS PROCESSED : '.
043000     05  WS-GTL-COUNT              PIC ZZZZ9.
043100     05  FILLER                    PIC X(101) VALUE SPACES.
043200 01  WS-GRAND-TRAILER-LINE-R REDEFINES WS-GRAND-TRAILER-LINE
043300                                   PIC X(132).
043400
043500 01  WS-BLANK-LINE                 PIC X(132) VALUE SPACES.
043600
043700 PROCEDURE DIVISION.
043800
043900*================================================================
044000*    100 SERIES - MAIN LINE
044100*================================================================
044200 100-RUN-DOSSIER.
044300     ADD 1 TO WS-DOSSIER-RUN-COUNT.
044400     PERFORM 201-INITIALIZE-DOSSIER
044500         THRU 210-OPEN-ALL-FILES.
044600     PERFORM 220-LOAD-INSTRUCTOR-TABLE.
044700     PERFORM 230-LOAD-OFFERING-TABLE.
044800     PERFORM 240-LOAD-LINK-TABLE.
044900     PERFORM 250-SCORE-ALL-OFFERINGS.
045000     PERFORM 300-PROCESS-ONE-INSTRUCTOR
045100         VARYING INS-TBL-NX FROM 1 BY 1
045200         UNTIL INS-TBL-NX > INS-TBL-LOADED-CNT.
045300     PERFORM 900-TERMINATE-DOSSIER.
045400     STOP RUN.
045500
045600*================================================================
045700*    200 SERIES - INITIALIZATION
045800*    201 AND 210 ARE RUN AS A PERFORM ... THRU RANGE FROM 100
045900*    ABOVE - THE WRITTEN-COUNT IS CLEARED BEFORE THE FILES ARE
046000*    OPENED SO AN OPEN FAILURE LEAVES IT IN A KNOWN STATE.
046100*================================================================
046200 201-INITIALIZE-DOSSIER.
046300     MOVE 0 TO WS-INSTR-WRITTEN-CNT.
046400
046500 210-OPEN-ALL-FILES.
046600     OPEN INPUT  INSTR-MASTER
046700                 OFFER-MASTER
046800                 GRADE-FILE
046900                 LINK-FILE
047000          OUTPUT DOSSIER-REPORT.
047100
047200 220-LOAD-INSTRUCTOR-TABLE.
047300     MOVE 0 TO INS-TBL-LOADED-CNT.
047400     PERFORM 221-LOAD-ONE-INSTRUCTOR-ROW
047500         UNTIL WS-EOF-INSTR.
047600
047700 221-LOAD-ONE-INSTRUCTOR-ROW.
047800     READ INSTR-MASTER
047900         AT END
048000             MOVE 'YES' TO WS-EOF-INSTR-SW
048100         NOT AT END
048200             ADD 1 TO INS-TBL-LOADED-CNT
048300             SET INS-TBL-NX TO INS-TBL-LOADED-CNT
048400             MOVE INS-ID TO INS-TBL-ID(INS-TBL-NX)
048500             MOVE INS-NAME TO INS-TBL-NAME(INS-TBL-NX)
048600     END-READ.
048700
048800*    OFFER-MASTER IS LOADED DIRECTLY INTO OFF-TABLE-AREA - THE
048900*    SURROGATE OFFERING ID ASSIGNED BY GRINGEST IS DENSE AND
049000*    STARTS AT 1, SO THE LOADED SLOT NUMBER ALWAYS EQUALS THE
049100*    OFFERING ID, AND OFX-TABLE-AREA / LNK-TABLE-AREA CAN BE
049200*    INDEXED DIRECTLY BY THAT SAME ID WITH NO SEARCH NEEDED.
049300 230-LOAD-OFFERING-TABLE.
049400     MOVE 0 TO OFF-TBL-LOADED-CNT.
049500     PERFORM 231-LOAD-ONE-OFFERING-ROW
049600         UNTIL WS-EOF-OFFER.
049700
049800 231-LOAD-ONE-OFFERING-ROW.
049900     READ OFFER-MASTER
050000         AT END
050100             MOVE 'YES' TO WS-EOF-OFFER-SW
050200         NOT AT END
050300             ADD 1 TO OFF-TBL-LOADED-CNT
050400             SET OFF-TBL-NX TO OFF-TBL-LOADED-CNT
050500             MOVE OFF-ID TO OFF-TBL-ID(OFF-TBL-NX)
050600             MOVE OFF-COURSE-CODE TO
050700                 OFF-TBL-COURSE-CODE(OFF-TBL-NX)
050800             MOVE OFF-ACADEMIC-YEAR
050900                 TO OFF-TBL-ACADEMIC-YEAR(OFF-TBL-NX)
051000             MOVE OFF-SEMESTER TO OFF-TBL-SEMESTER(OFF-TBL-NX)
051100             MOVE OFF-TOTAL-REGISTERED
051200                 TO OFF-TBL-TOTAL-REG(OFF-TBL-NX)
051300             MOVE OFF-CURRENT-REGISTERED
051400                 TO OFF-TBL-CURRENT-REG(OFF-TBL-NX)
051500     END-READ.
051600
051700*    LINK-FILE IS NOW ONE GROUP PER OFFERING (SEE GRINGEST
051800*    REQUEST AR-352) SO A PLAIN GROUP READ, NOT A LAST-WINS
051900*    MERGE, IS ALL THAT IS NEEDED HERE.
052000 240-LOAD-LINK-TABLE.
052100     PERFORM 241-CLEAR-ONE-LINK-SLOT
052200         VARYING LNK-TBL-NX FROM 1 BY 1
052300         UNTIL LNK-TBL-NX > OFF-TBL-LOADED-CNT.
052400     PERFORM 242-READ-LINK-RECORD.
052500     PERFORM 243-LOAD-ONE-LINK-GROUP
052600         UNTIL WS-EOF-LINK.
052700
052800 241-CLEAR-ONE-LINK-SLOT.
052900     MOVE 0 TO LNK-TBL-INSTR-CNT(LNK-TBL-NX).
053000
053100 242-READ-LINK-RECORD.
053200     READ LINK-FILE
053300         AT END MOVE 'YES' TO WS-EOF-LINK-SW
053400     END-READ.
053500
053600 243-LOAD-ONE-LINK-GROUP.
053700     SET LNK-TBL-NX TO LNK-OFFERING-ID.
053800     ADD 1 TO LNK-TBL-INSTR-CNT(LNK-TBL-NX).
053900     MOVE LNK-INSTRUCTOR-ID
054000         TO LNK-TBL-INSTR-ID(LNK-TBL-NX,
054100            LNK-TBL-INSTR-CNT(LNK-TBL-NX)).
054200     PERFORM 242-READ-LINK-RECORD.
054300
054400*    GRADE-FILE IS GROUPED BY OFFERING ID IN THE SAME ORDER AS
054500*    OFFER-MASTER, SO ONE MATCH-MERGE PASS SCORES EVERY
054600*    OFFERING FOR EVERY INSTRUCTOR IN A SINGLE SWEEP.
054700 250-SCORE-ALL-OFFERINGS.
054800     PERFORM 251-READ-GRADE-RECORD.
054900     PERFORM 252-SCORE-ONE-OFFERING
055000         VARYING OFX-NX FROM 1 BY 1
055100         UNTIL OFX-NX > OFF-TBL-LOADED-CNT.
055200
055300 251-READ-GRADE-RECORD.
055400     READ GRADE-FILE
055500         AT END
055600             MOVE 'YES' TO WS-EOF-GRADE-SW
055700             MOVE 999999 TO WS-GRD-CURRENT-ID
055800         NOT AT END
055900             MOVE GRD-OFFERING-ID TO WS-GRD-CURRENT-ID
056000     END-READ.
056100
056200 252-SCORE-ONE-OFFERING.
056300     PERFORM 253-CLEAR-ONE-GRADE-SLOT
056400         VARYING GRD-TBL-NX FROM 1 BY 1
056500         UNTIL GRD-TBL-NX > 13.
056600     PERFORM 254-CONSUME-ONE-GRADE-RECORD
056700         UNTIL WS-GRD-CURRENT-ID NOT = OFF-TBL-ID(OFX-NX).
056800     CALL 'OFFSPI' USING GRD-TABLE-AREA WS-SPI-RESULTS.
056900     IF WS-SPI-UNDEFINED
057000         MOVE 'Y' TO OFX-UNDEFINED-SW(OFX-NX)
057100         MOVE 0 TO OFX-SPI(OFX-NX)
057200         MOVE 0 TO OFX-GRADED-CNT(OFX-NX)
057300     ELSE
057400         MOVE 'N' TO OFX-UNDEFINED-SW(OFX-NX)
057500         MOVE WS-SPI-SPI TO OFX-SPI(OFX-NX)
057600         MOVE WS-SPI-GRADED-CNT TO OFX-GRADED-CNT(OFX-NX)
057700     END-IF.
057800     PERFORM 255-COPY-ONE-GRADE-COUNT
057900         VARYING GRD-TBL-NX FROM 1 BY 1
058000         UNTIL GRD-TBL-NX > 13.
058100
058200 253-CLEAR-ONE-GRADE-SLOT.
058300     MOVE GRD-CANON-CODE(GRD-TBL-NX) TO GRD-TBL-TYPE(GRD-TBL-NX).
058400     MOVE 0 TO GRD-TBL-COUNT(GRD-TBL-NX).
058500     MOVE 0 TO GRD-TBL-PCT(GRD-TBL-NX).
058600
058700 254-CONSUME-ONE-GRADE-RECORD.
058800     PERFORM 256-STORE-ONE-GRADE-COUNT.
058900     PERFORM 251-READ-GRADE-RECORD.
059000
059100 255-COPY-ONE-GRADE-COUNT.
059200     MOVE GRD-TBL-COUNT(GRD-TBL-NX) TO
059300         OFX-GRD-CT(OFX-NX, GRD-TBL-NX).
059400
059500 256-STORE-ONE-GRADE-COUNT.
059600     PERFORM 257-SCAN-ONE-CANON-SLOT
059700         VARYING GRD-TBL-NX FROM 1 BY 1
059800         UNTIL GRD-TBL-NX > 13.
059900
060000 257-SCAN-ONE-CANON-SLOT.
060100     IF GRD-TBL-TYPE(GRD-TBL-NX) = GRD-TYPE OF GRADE-FILE-REC
060200         MOVE GRD-COUNT OF GRADE-FILE-REC
060300             TO GRD-TBL-COUNT(GRD-TBL-NX)
060400     END-IF.
060500
060600*================================================================
060700*    300 SERIES - PER-INSTRUCTOR CONTROL BREAK  (FLOW STEPS 1-8)
060800*================================================================
060900 300-PROCESS-ONE-INSTRUCTOR.
061000     PERFORM 310-GATHER-INSTRUCTOR-OFFERINGS.
061100     PERFORM 320-BUILD-TREND-LIST.
061200     PERFORM 330-COMPUTE-CAREER-SPI-AND-SIGMA.
061300     PERFORM 340-DETERMINE-CAREER-CENTRIC.
061400     PERFORM 350-FIND-BEST-AND-WORST.
061500     PERFORM 360-SELECT-TOP-COURSES.
061600     PERFORM 470-WRITE-DOSSIER-SECTION.
061700     ADD 1 TO WS-INSTR-WRITTEN-CNT.
061800
061900*    SCAN EVERY OFFERING FOR A LINK TO THIS INSTRUCTOR.  WHEN
062000*    FOUND, ROLL ITS GRADE COUNTS INTO THE CAREER DISTRIBUTION
062100*    AND ITS COURSE CODE INTO THE PER-COURSE COUNT TABLE (FLOW
062200*    STEPS 1-2).
062300 310-GATHER-INSTRUCTOR-OFFERINGS.
062400     MOVE 0 TO WS-OFFERING-CNT.
062500     MOVE 0 TO WS-CAREER-STUDENT-TOTAL.
062600     PERFORM 311-CLEAR-ONE-GRD-TOTAL-SLOT
062700         VARYING DOS-GRD-NX FROM 1 BY 1
062800         UNTIL DOS-GRD-NX > 13.
062900     MOVE 0 TO CTAB-LOADED-CNT.
063000     PERFORM 312-CHECK-ONE-OFFERING
063100         VARYING WS-DOS-OFF-IX FROM 1 BY 1
063200         UNTIL WS-DOS-OFF-IX > OFF-TBL-LOADED-CNT.
063300
063400 311-CLEAR-ONE-GRD-TOTAL-SLOT.
063500     MOVE 0 TO DOS-GRD-TOTAL-COUNT(DOS-GRD-NX).
063600
063700 312-CHECK-ONE-OFFERING.
063800     MOVE 'N' TO WS-MATCHED-SW.
063900     PERFORM 313-SCAN-ONE-LINK-SLOT
064000         VARYING WS-DOS-INS-IX FROM 1 BY 1
064100         UNTIL WS-DOS-INS-IX >
064200             LNK-TBL-INSTR-CNT(WS-DOS-OFF-IX).
064300     IF WS-MATCHED
064400         ADD 1 TO WS-OFFERING-CNT
064500         ADD OFX-GRADED-CNT(WS-DOS-OFF-IX)
064600             TO WS-CAREER-STUDENT-TOTAL
064700         PERFORM 314-ROLL-UP-ONE-GRADE-SLOT
064800             VARYING WS-DOS-GRD-IX FROM 1 BY 1
064900             UNTIL WS-DOS-GRD-IX > 13
065000         PERFORM 315-UPSERT-ONE-COURSE-COUNT
065100     END-IF.
065200
065300 313-SCAN-ONE-LINK-SLOT.
065400     IF LNK-TBL-INSTR-ID(WS-DOS-OFF-IX, WS-DOS-INS-IX) =
065500         INS-TBL-ID(INS-TBL-NX)
065600         MOVE 'Y' TO WS-MATCHED-SW
065700     END-IF.
065800
065900 314-ROLL-UP-ONE-GRADE-SLOT.
066000     SET DOS-GRD-NX TO WS-DOS-GRD-IX.
066100     ADD OFX-GRD-CT(WS-DOS-OFF-IX, WS-DOS-GRD-IX) TO
066200         DOS-GRD-TOTAL-COUNT(DOS-GRD-NX).
066300
066400*================================================================
066500*    320 SERIES - TREND LIST  (FLOW STEP 3)
066600*================================================================
066700 320-BUILD-TREND-LIST.
066800     MOVE 0 TO TRND-LOADED-CNT.
066900     PERFORM 321-ADD-ONE-TREND-ENTRY
067000         VARYING WS-DOS-OFF-IX FROM 1 BY 1
067100         UNTIL WS-DOS-OFF-IX > OFF-TBL-LOADED-CNT.
067200     PERFORM 325-SORT-TREND-LIST.
067300
067400 321-ADD-ONE-TREND-ENTRY.
067500     MOVE 'N' TO WS-MATCHED-SW.
067600     PERFORM 313-SCAN-ONE-LINK-SLOT
067700         VARYING WS-DOS-INS-IX FROM 1 BY 1
067800         UNTIL WS-DOS-INS-IX >
067900             LNK-TBL-INSTR-CNT(WS-DOS-OFF-IX).
068000     IF WS-MATCHED AND NOT OFX-UNDEFINED(WS-DOS-OFF-IX)
068100         AND OFX-GRADED-CNT(WS-DOS-OFF-IX) > 0
068200         PERFORM 322-STORE-ONE-TREND-ENTRY
068300     END-IF.
068400
068500 322-STORE-ONE-TREND-ENTRY.
068600     ADD 1 TO TRND-LOADED-CNT.
068700     SET TRND-NX TO TRND-LOADED-CNT.
068800     MOVE OFF-TBL-YEAR-DIGITS(WS-DOS-OFF-IX)
068900         TO TRND-YEAR-DIGITS(TRND-NX).
069000     PERFORM 323-DETERMINE-SEM-ORDER.
069100     MOVE OFX-SPI(WS-DOS-OFF-IX) TO TRND-SPI(TRND-NX).
069200     MOVE OFX-GRADED-CNT(WS-DOS-OFF-IX)
069300         TO TRND-GRADED-CNT(TRND-NX).
069400     PERFORM 324-BUILD-OFFERING-LABEL.
069500     MOVE WS-LABEL-WORK TO TRND-LABEL(TRND-NX).
069600
069700 323-DETERMINE-SEM-ORDER.
069800     MOVE 9 TO TRND-SEM-ORDER(TRND-NX).
069900     IF OFF-TBL-SEMESTER(WS-DOS-OFF-IX) = DOS-SEM-NAME(1)
070000         MOVE 1 TO TRND-SEM-ORDER(TRND-NX)
070100     END-IF.
070200     IF OFF-TBL-SEMESTER(WS-DOS-OFF-IX) = DOS-SEM-NAME(2)
070300         MOVE 2 TO TRND-SEM-ORDER(TRND-NX)
070400     END-IF.
070500     IF OFF-TBL-SEMESTER(WS-DOS-OFF-IX) = DOS-SEM-NAME(3)
070600         MOVE 3 TO TRND-SEM-ORDER(TRND-NX)
070700     END-IF.
070800
070900*    "YEAR SEMESTER COURSE" LABEL, EACH PIECE TRIMMED AT ITS
071000*    FIRST EMBEDDED SPACE - COURSE CODES AND SEMESTER NAMES
071100*    NEVER CONTAIN ONE.
071200 324-BUILD-OFFERING-LABEL.
071300     MOVE SPACES TO WS-LABEL-WORK.
071400     SET WS-LABEL-PTR TO 1.
071500     STRING OFF-TBL-ACADEMIC-YEAR(WS-DOS-OFF-IX)
071600            DELIMITED BY SPACE
071700            ' '                               DELIMITED BY SIZE
071800            OFF-TBL-SEMESTER(WS-DOS-OFF-IX)    DELIMITED BY SPACE
071900            ' '                               DELIMITED BY SIZE
072000            OFF-TBL-COURSE-CODE(WS-DOS-OFF-IX) DELIMITED BY SPACE
072100         INTO WS-LABEL-WORK
072200         WITH POINTER WS-LABEL-PTR
072300     END-STRING.
072400
072500*    SELECTION SORT, ASCENDING BY YEAR THEN SEMESTER ORDER -
072600*    THE LIST IS SHORT (ONE ENTRY PER CAREER OFFERING) SO A
072700*    BOUNDED NESTED SCAN IS PLENTY FAST ENOUGH FOR A MONTHLY
072800*    BATCH RUN.
072900 325-SORT-TREND-LIST.
073000     IF TRND-LOADED-CNT > 1
073100         PERFORM 326-SORT-ONE-PASS
073200             VARYING TRND-NX FROM 1 BY 1
073300             UNTIL TRND-NX > TRND-LOADED-CNT - 1
073400     END-IF.
073500
073600 326-SORT-ONE-PASS.
073700     PERFORM 327-COMPARE-ONE-PAIR
073800         VARYING TRND-SCAN-IX FROM TRND-NX BY 1
073900         UNTIL TRND-SCAN-IX > TRND-LOADED-CNT.
074000
074100 327-COMPARE-ONE-PAIR.
074200     IF TRND-YEAR-DIGITS(TRND-SCAN-IX) <
074300             TRND-YEAR-DIGITS(TRND-NX)
074400         OR (TRND-YEAR-DIGITS(TRND-SCAN-IX) =
074500                 TRND-YEAR-DIGITS(TRND-NX)
074600             AND TRND-SEM-ORDER(TRND-SCAN-IX) <
074700                 TRND-SEM-ORDER(TRND-NX))
074800         PERFORM 328-SWAP-TWO-ENTRIES
074900     END-IF.
075000
075100 328-SWAP-TWO-ENTRIES.
075200     MOVE TRND-ENTRY(TRND-NX) TO WS-TRND-SWAP-AREA.
075300     MOVE TRND-ENTRY(TRND-SCAN-IX) TO TRND-ENTRY(TRND-NX).
075400     MOVE WS-TRND-SWAP-AREA TO TRND-ENTRY(TRND-SCAN-IX).
075500
075600*================================================================
075700*    330 SERIES - CAREER SPI AND SIGMA  (BUSINESS RULES U4)
075800*================================================================
075900 330-COMPUTE-CAREER-SPI-AND-SIGMA.
076000     MOVE 0 TO WS-WEIGHT-SUM.
076100     MOVE 0 TO WS-WEIGHTED-SPI-SUM.
076200     MOVE 0 TO WS-VARIANCE-SUM.
076300     MOVE 0 TO DOS-CAREER-SPI.
076400     MOVE 0 TO DOS-SIGMA.
076500     IF TRND-LOADED-CNT > 0
076600         PERFORM 331-ACCUM-ONE-WEIGHTED-SPI
076700             VARYING TRND-NX FROM 1 BY 1
076800             UNTIL TRND-NX > TRND-LOADED-CNT
076900         IF WS-WEIGHT-SUM > 0
077000             COMPUTE WS-CAREER-MEAN =
077100                 WS-WEIGHTED-SPI-SUM / WS-WEIGHT-SUM
077200             COMPUTE DOS-CAREER-SPI ROUNDED =
077300                 WS-WEIGHTED-SPI-SUM / WS-WEIGHT-SUM
077400             PERFORM 332-ACCUM-ONE-VARIANCE-TERM
077500                 VARYING TRND-NX FROM 1 BY 1
077600                 UNTIL TRND-NX > TRND-LOADED-CNT
077700             COMPUTE WS-VARIANCE =
077800                 WS-VARIANCE-SUM / WS-WEIGHT-SUM
077900             PERFORM 333-COMPUTE-SQRT-OF-VARIANCE
078000             COMPUTE DOS-SIGMA ROUNDED = WS-SQRT-GUESS
078100         END-IF
078200     END-IF.
078300
078400 331-ACCUM-ONE-WEIGHTED-SPI.
078500     ADD TRND-GRADED-CNT(TRND-NX) TO WS-WEIGHT-SUM.
078600     COMPUTE WS-WEIGHTED-SPI-SUM = WS-WEIGHTED-SPI-SUM +
078700         (TRND-SPI(TRND-NX) * TRND-GRADED-CNT(TRND-NX)).
078800
078900 332-ACCUM-ONE-VARIANCE-TERM.
079000     COMPUTE WS-SPI-DIFF = TRND-SPI(TRND-NX) - WS-CAREER-MEAN.
079100     COMPUTE WS-VARIANCE-SUM = WS-VARIANCE-SUM +
079200         (TRND-GRADED-CNT(TRND-NX) * WS-SPI-DIFF * WS-SPI-DIFF).
079300
079400*    MANUAL NEWTON'S METHOD SQUARE ROOT - NO INTRINSIC FUNCTION
079500*    IS USED ON THIS SHOP'S COMPILER.  TWENTY FIXED ITERATIONS
079600*    IS AMPLE FOR FOUR-DECIMAL CONVERGENCE AT THESE MAGNITUDES.
079700 333-COMPUTE-SQRT-OF-VARIANCE.
079800     COMPUTE WS-SQRT-GUESS = WS-VARIANCE + 1.
079900     PERFORM 334-SQRT-NEWTON-STEP
080000         VARYING WS-SQRT-STEP-IX FROM 1 BY 1
080100         UNTIL WS-SQRT-STEP-IX > 20.
080200
080300 334-SQRT-NEWTON-STEP.
080400     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV.
080500     IF WS-SQRT-PREV NOT = 0
080600         COMPUTE WS-SQRT-GUESS ROUNDED =
080700             (WS-SQRT-PREV + (WS-VARIANCE / WS-SQRT-PREV)) / 2
080800     END-IF.
080900
081000*================================================================
081100*    340 SERIES - CAREER CENTRIC LABEL  (BUSINESS RULES U4)
081200*================================================================
081300 340-DETERMINE-CAREER-CENTRIC.
081400     MOVE 'A' TO DOS-ZONE-CODE(1).
081500     MOVE 'B' TO DOS-ZONE-CODE(2).
081600     MOVE 'C' TO DOS-ZONE-CODE(3).
081700     MOVE 'D' TO DOS-ZONE-CODE(4).
081800     PERFORM 311-CLEAR-ONE-ZONE-SLOT
081900         VARYING DOS-ZONE-IX FROM 1 BY 1
082000         UNTIL DOS-ZONE-IX > 4.
082100     PERFORM 344-ROLL-ONE-GRADE-INTO-ZONE
082200         VARYING DOS-GRD-NX FROM 1 BY 1
082300         UNTIL DOS-GRD-NX > 13.
082400     COMPUTE WS-ZONE-TOTAL =
082500         DOS-ZONE-COUNT(1) + DOS-ZONE-COUNT(2) +
082600         DOS-ZONE-COUNT(3) + DOS-ZONE-COUNT(4).
082700     IF WS-ZONE-TOTAL = 0
082800         MOVE 'NO GRADE DATA' TO DOS-CENTRIC
082900     ELSE
083000         PERFORM 341-FIND-TOP-ZONE
083100         PERFORM 342-SET-CENTRIC-LABEL
083200     END-IF.
083300
083400 311-CLEAR-ONE-ZONE-SLOT.
083500     MOVE 0 TO DOS-ZONE-COUNT(DOS-ZONE-IX).
083600
083700 344-ROLL-ONE-GRADE-INTO-ZONE.
083800     IF DOS-ZONE-MAP-CODE(DOS-GRD-NX) = 'A'
083900         ADD DOS-GRD-TOTAL-COUNT(DOS-GRD-NX) TO DOS-ZONE-COUNT(1)
084000     END-IF.
084100     IF DOS-ZONE-MAP-CODE(DOS-GRD-NX) = 'B'
084200         ADD DOS-GRD-TOTAL-COUNT(DOS-GRD-NX) TO DOS-ZONE-COUNT(2)
084300     END-IF.
084400     IF DOS-ZONE-MAP-CODE(DOS-GRD-NX) = 'C'
084500         ADD DOS-GRD-TOTAL-COUNT(DOS-GRD-NX) TO DOS-ZONE-COUNT(3)
084600     END-IF.
084700     IF DOS-ZONE-MAP-CODE(DOS-GRD-NX) = 'D'
084800         ADD DOS-GRD-TOTAL-COUNT(DOS-GRD-NX) TO DOS-ZONE-COUNT(4)
084900     END-IF.
085000
085100 341-FIND-TOP-ZONE.
085200     MOVE 0 TO WS-ZONE-TOP-COUNT.
085300     MOVE SPACES TO WS-ZONE-TOP-CODE.
085400     PERFORM 343-SCAN-ONE-ZONE-ENTRY
085500         VARYING DOS-ZONE-IX FROM 1 BY 1
085600         UNTIL DOS-ZONE-IX > 4.
085700
085800 343-SCAN-ONE-ZONE-ENTRY.
085900     IF DOS-ZONE-COUNT(DOS-ZONE-IX) > WS-ZONE-TOP-COUNT
086000         MOVE DOS-ZONE-COUNT(DOS-ZONE-IX) TO WS-ZONE-TOP-COUNT
086100         MOVE DOS-ZONE-CODE(DOS-ZONE-IX) TO WS-ZONE-TOP-CODE
086200     END-IF.
086300
086400 342-SET-CENTRIC-LABEL.
086500     IF WS-ZONE-TOP-CODE = 'A'
086600         MOVE 'GENEROUS (A CENTRIC)' TO DOS-CENTRIC
086700     END-IF.
086800     IF WS-ZONE-TOP-CODE = 'B'
086900         MOVE 'GOOD PERFORMANCE (B+/B CENTRIC)' TO DOS-CENTRIC
087000     END-IF.
087100     IF WS-ZONE-TOP-CODE = 'C'
087200         MOVE 'AVERAGE PERFORMANCE (C CENTRIC)' TO DOS-CENTRIC
087300     END-IF.
087400     IF WS-ZONE-TOP-CODE = 'D'
087500         MOVE 'TOUGH GRADING (HIGH D/F RATE)' TO DOS-CENTRIC
087600     END-IF.
087700
087800*================================================================
087900*    350 SERIES - BEST AND WORST OFFERING  (FLOW STEP 6)
088000*================================================================
088100 350-FIND-BEST-AND-WORST.
088200     MOVE 0 TO DOS-BEST-SPI.
088300     MOVE 0 TO DOS-WORST-SPI.
088400     MOVE SPACES TO DOS-BEST-LABEL.
088500     MOVE SPACES TO DOS-WORST-LABEL.
088600     IF TRND-LOADED-CNT > 0
088700         MOVE TRND-SPI(1) TO DOS-BEST-SPI
088800         MOVE TRND-SPI(1) TO DOS-WORST-SPI
088900         MOVE TRND-LABEL(1) TO DOS-BEST-LABEL
089000         MOVE TRND-LABEL(1) TO DOS-WORST-LABEL
089100         PERFORM 351-CHECK-ONE-TREND-ENTRY
089200             VARYING TRND-NX FROM 1 BY 1
089300             UNTIL TRND-NX > TRND-LOADED-CNT
089400     END-IF.
089500
089600 351-CHECK-ONE-TREND-ENTRY.
089700     IF TRND-SPI(TRND-NX) > DOS-BEST-SPI
089800         MOVE TRND-SPI(TRND-NX) TO DOS-BEST-SPI
089900         MOVE TRND-LABEL(TRND-NX) TO DOS-BEST-LABEL
090000     END-IF.
090100     IF TRND-SPI(TRND-NX) < DOS-WORST-SPI
090200         MOVE TRND-SPI(TRND-NX) TO DOS-WORST-SPI
090300         MOVE TRND-LABEL(TRND-NX) TO DOS-WORST-LABEL
090400     END-IF.
090500
090600*================================================================
090700*    360 SERIES - TOP-5 MOST-TAUGHT COURSES  (FLOW STEP 7)
090800*================================================================
090900 360-SELECT-TOP-COURSES.
091000     PERFORM 361-CLEAR-ONE-TOP-SLOT
091100         VARYING WS-TOP-PICK-IX FROM 1 BY 1
091200         UNTIL WS-TOP-PICK-IX > 5.
091300     PERFORM 362-CLEAR-ONE-PICKED-FLAG
091400         VARYING CTAB-NX FROM 1 BY 1
091500         UNTIL CTAB-NX > CTAB-LOADED-CNT.
091600     PERFORM 363-PICK-ONE-TOP-COURSE
091700         VARYING WS-TOP-PICK-IX FROM 1 BY 1
091800         UNTIL WS-TOP-PICK-IX > 5.
091900
092000 361-CLEAR-ONE-TOP-SLOT.
092100     MOVE SPACES TO DOS-TOP-CODE(WS-TOP-PICK-IX).
092200     MOVE 0 TO DOS-TOP-COUNT(WS-TOP-PICK-IX).
092300
092400 362-CLEAR-ONE-PICKED-FLAG.
092500     MOVE 'N' TO CTAB-PICKED-SW(CTAB-NX).
092600
092700 363-PICK-ONE-TOP-COURSE.
092800     MOVE 0 TO WS-TOP-MAX-COUNT.
092900     MOVE 0 TO WS-TOP-MAX-NX.
093000     PERFORM 364-SCAN-ONE-COURSE-SLOT
093100         VARYING CTAB-SCAN-IX FROM 1 BY 1
093200         UNTIL CTAB-SCAN-IX > CTAB-LOADED-CNT.
093300     IF WS-TOP-MAX-NX > 0
093400         SET CTAB-NX TO WS-TOP-MAX-NX
093500         MOVE CTAB-CODE(CTAB-NX) TO DOS-TOP-CODE(WS-TOP-PICK-IX)
093600         MOVE CTAB-COUNT(CTAB-NX) TO DOS-TOP-COUNT(WS-TOP-PICK-IX)
093700         SET CTAB-PICKED TO TRUE
093800     END-IF.
093900
094000 364-SCAN-ONE-COURSE-SLOT.
094100     IF NOT CTAB-PICKED(CTAB-SCAN-IX)
094200         AND CTAB-COUNT(CTAB-SCAN-IX) > WS-TOP-MAX-COUNT
094300         MOVE CTAB-COUNT(CTAB-SCAN-IX) TO WS-TOP-MAX-COUNT
094400         SET WS-TOP-MAX-NX TO CTAB-SCAN-IX
094500     END-IF.
094600
094700*================================================================
094800*    315 SERIES - PER-COURSE COUNT UPSERT (CALLED FROM 312)
094900*================================================================
095000 315-UPSERT-ONE-COURSE-COUNT.
095100     MOVE 'N' TO WS-MATCHED-SW.
095200     PERFORM 316-SCAN-ONE-COURSE-TABLE-SLOT
095300         VARYING CTAB-SCAN-IX FROM 1 BY 1
095400         UNTIL CTAB-SCAN-IX > CTAB-LOADED-CNT.
095500     IF NOT WS-MATCHED
095600         ADD 1 TO CTAB-LOADED-CNT
095700         SET CTAB-NX TO CTAB-LOADED-CNT
095800         MOVE OFF-TBL-COURSE-CODE(WS-DOS-OFF-IX) TO
095900             CTAB-CODE(CTAB-NX)
096000         MOVE 1 TO CTAB-COUNT(CTAB-NX)
096100         MOVE 'N' TO CTAB-PICKED-SW(CTAB-NX)
096200     END-IF.
096300
096400 316-SCAN-ONE-COURSE-TABLE-SLOT.
096500     IF CTAB-CODE(CTAB-SCAN-IX) =
096600         OFF-TBL-COURSE-CODE(WS-DOS-OFF-IX)
096700         MOVE 'Y' TO WS-MATCHED-SW
096800         ADD 1 TO CTAB-COUNT(CTAB-SCAN-IX)
096900     END-IF.
097000
097100*================================================================
097200*    470 SERIES - REPORT WRITING  (SEE REPORTS)
097300*================================================================
097400 470-WRITE-DOSSIER-SECTION.
097500     MOVE INS-TBL-ID(INS-TBL-NX) TO WS-NHL-ID.
097600     MOVE INS-TBL-NAME(INS-TBL-NX) TO WS-NHL-NAME.
097700     WRITE DOSSIER-REPORT-REC FROM WS-NAME-HEADER-LINE-R.
097800
097900     MOVE DOS-CAREER-SPI TO WS-SUL-SPI.
098000     MOVE DOS-SIGMA TO WS-SUL-SIGMA.
098100     MOVE WS-CAREER-STUDENT-TOTAL TO WS-SUL-STUDENTS.
098200     MOVE WS-OFFERING-CNT TO WS-SUL-OFFERINGS.
098300     WRITE DOSSIER-REPORT-REC FROM WS-SUMMARY-LINE-R.
098400
098500     MOVE DOS-CENTRIC TO WS-CTL-LABEL.
098600     WRITE DOSSIER-REPORT-REC FROM WS-CENTRIC-LINE-R.
098700
098800     MOVE DOS-BEST-LABEL TO WS-BWL-BEST-LABEL.
098900     MOVE DOS-BEST-SPI TO WS-BWL-BEST-SPI.
099000     MOVE DOS-WORST-LABEL TO WS-BWL-WORST-LABEL.
099100     MOVE DOS-WORST-SPI TO WS-BWL-WORST-SPI.
099200     WRITE DOSSIER-REPORT-REC FROM WS-BESTWORST-LINE-R.
099300
099400     PERFORM 471-WRITE-ONE-TOP-COURSE-LINE
099500         VARYING WS-TOP-PICK-IX FROM 1 BY 1
099600         UNTIL WS-TOP-PICK-IX > 5.
099700
099800     PERFORM 472-WRITE-ONE-GRADE-LINE
099900         VARYING DOS-GRD-NX FROM 1 BY 1
100000         UNTIL DOS-GRD-NX > 13.
100100
100200     WRITE DOSSIER-REPORT-REC FROM WS-BLANK-LINE.
100300
100400 471-WRITE-ONE-TOP-COURSE-LINE.
100500     IF DOS-TOP-CODE(WS-TOP-PICK-IX) NOT = SPACES
100600         MOVE DOS-TOP-CODE(WS-TOP-PICK-IX) TO WS-TCL-CODE
100700         MOVE DOS-TOP-COUNT(WS-TOP-PICK-IX) TO WS-TCL-COUNT
100800         WRITE DOSSIER-REPORT-REC FROM WS-TOPCOURSE-LINE-R
100900     END-IF.
101000
101100 472-WRITE-ONE-GRADE-LINE.
101200     MOVE GRD-CANON-CODE(DOS-GRD-NX) TO WS-GRL-TYPE.
101300     MOVE DOS-GRD-TOTAL-COUNT(DOS-GRD-NX) TO WS-GRL-COUNT.
101400     WRITE DOSSIER-REPORT-REC FROM WS-GRADELINE-LINE-R.
101500
101600*================================================================
101700*    900 SERIES - TERMINATION
101800*================================================================
101900 900-TERMINATE-DOSSIER.
102000     MOVE WS-INSTR-WRITTEN-CNT TO WS-GTL-COUNT.
102100     WRITE DOSSIER-REPORT-REC FROM WS-GRAND-TRAILER-LINE-R.
102200     CLOSE INSTR-MASTER
102300           OFFER-MASTER
102400           GRADE-FILE
102500           LINK-FILE
102600           DOSSIER-REPORT.
102700     DISPLAY 'PROFDOSS - INSTRUCTORS PROCESSED : '
102800         WS-INSTR-WRITTEN-CNT.
102900
103000 END PROGRAM PROFDOSS.
