000100******************************************************************
000200*                                                                *
000300*    COPYBOOK      INSTBL                                       *
000400*    TITLE         INSTRUCTOR ID / NAME LOOKUP TABLE            *
000500*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000600*    AUTHOR        R J HALVORSEN                                *
000700*    DATE WRITTEN  14-FEB-1986                                  *
000800*                                                                *
000900*    LOADED FROM THE INSTRUCTOR MASTER FILE.  SEARCHED BY       *
001000*    SURROGATE INSTRUCTOR ID.  USED BY THE CAREER DOSSIER RUN   *
001100*    TO RESOLVE THE INSTRUCTOR NAME FOR THE CONTROL BREAK       *
001200*    HEADER AND BY THE INGEST RUN TO AVOID ASSIGNING A          *
001300*    DUPLICATE ID TO AN INSTRUCTOR ALREADY ON FILE.             *
001400*                                                                *
001500******************************************************************
001600*    CHANGE LOG                                                 *
001700*    14-FEB-1986  RJH  ORIGINAL COPYBOOK                        *
001800*    11-MAR-1990  PAN  ADDED NEXT-ID COUNTER FOR UPSERT LOGIC   *
001900*    22-JAN-1999  DKM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE   *
002000******************************************************************
002100 01  INS-TABLE-AREA.
002200     05  INS-TBL-LOADED-CNT        PIC 9(5)  COMP.
002300     05  INS-TBL-NEXT-ID           PIC 9(6)  COMP.
002400     05  FILLER                    PIC X(03).
002500     05  INS-TABLE-ENTRY OCCURS 2000 TIMES
002600             INDEXED BY INS-TBL-NX INS-TBL-SCAN-IX.
002700         10  INS-TBL-ID            PIC 9(6).
002800         10  INS-TBL-NAME          PIC X(40).
002900         10  FILLER                PIC X(04).
