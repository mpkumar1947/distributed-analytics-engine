000100******************************************************************
000200*                                                                *
000300*    COPYBOOK      CRSTBL                                       *
000400*    TITLE         COURSE CODE / TITLE LOOKUP TABLE             *
000500*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000600*    AUTHOR        R J HALVORSEN                                *
000700*    DATE WRITTEN  14-FEB-1986                                  *
000800*                                                                *
000900*    THIS TABLE IS LOADED FROM THE COURSE MASTER FILE AT THE    *
001000*    START OF A RUN AND IS SEARCHED SEQUENTIALLY BY COURSE      *
001100*    CODE.  USED WHEREVER A PROGRAM MUST TURN A COURSE CODE     *
001200*    INTO ITS TITLE FOR A PRINT LINE (OFFERING REPORT HEADER,   *
001300*    TOP-COURSES LINE OF THE CAREER DOSSIER).                   *
001400*                                                                *
001500******************************************************************
001600*    CHANGE LOG                                                 *
001700*    14-FEB-1986  RJH  ORIGINAL COPYBOOK FOR COURSE LOOKUP      *
001800*    09-SEP-1991  RJH  TABLE SIZE RAISED 300 TO 500 ENTRIES     *
001900*    22-JAN-1999  DKM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE   *
002000******************************************************************
002100 01  CRS-TABLE-AREA.
002200     05  CRS-TBL-LOADED-CNT        PIC 9(5)  COMP.
002300     05  FILLER                    PIC X(03).
002400     05  CRS-TABLE-ENTRY OCCURS 500 TIMES
002500             INDEXED BY CRS-TBL-NX CRS-TBL-SCAN-IX.
002600         10  CRS-TBL-CODE          PIC X(20).
002700         10  CRS-TBL-NAME          PIC X(60).
002800         10  FILLER                PIC X(04).
