000100******************************************************************
000200*                                                                *
000300*    PROGRAM       CENTRICA                                     *
000400*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000500*    INSTALLATION  NORTHFIELD STATE UNIVERSITY                  *
000600*                  ACADEMIC RECORDS DATA CENTER                 *
000700*    AUTHOR        P A NGUYEN                                   *
000800*    DATE WRITTEN  11-MAR-1990                                  *
000900*                                                                *
001000*    CALLED SUBPROGRAM - GIVEN ONE OFFERING'S CANONICAL GRADE    *
001100*    COUNT TABLE, COMPUTES THE GRADE-POINT STATISTICS AND        *
001200*    WALKS THE REGISTRAR'S "CENTRIC GRADING" TIERED RULE LIST    *
001300*    TO PRODUCE THE ONE-LINE INSIGHT CODE PRINTED ON THE         *
001400*    OFFERING GRADE DISTRIBUTION REPORT (SEE GRADERPT).          *
001500*                                                                *
001600******************************************************************
001700*    CHANGE LOG                                                 *
001800*    11-MAR-1990  PAN  ORIGINAL PROGRAM - REQUEST AR-204         *
001900*    19-AUG-1992  PAN  ADDED SKEWNESS AND THE POLARIZED /        *
002000*                      UNIFORM PATTERN FLAGS - REQUEST AR-241    *
002100*    22-JAN-1999  DKM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE    *
002200*                      REQUIRED                            Y2K  *
002300*    14-OCT-2003  SMT  MEDIAN GRADE ADDED TO THE RETURNED        *
002400*                      RESULT AREA FOR FUTURE DOSSIER USE -      *
002500*                      REQUEST AR-349                           *
002600*    30-APR-2007  SMT  TIE-BREAK ORDER FOR "TOP ZONE" CLARIFIED  *
002700*                      TO NATURAL A,B,C,D,F ORDER PER REGISTRAR  *
002800*                      REVIEW - REQUEST AR-373                  *
002900*    09-AUG-2007  SMT  SETUP STEPS FOLDED INTO ONE PARAGRAPH     *
003000*                      RANGE AND A CALL COUNTER ADDED FOR THE    *
003100*                      OPERATIONS LOG - REQUEST AR-386           *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. CENTRICA.
003500 AUTHOR. P A NGUYEN.
003600 INSTALLATION. NORTHFIELD STATE UNIVERSITY - ACADEMIC RECORDS
003700     DATA CENTER.
003800 DATE-WRITTEN. 11-MAR-1990.
003900 DATE-COMPILED. 09-AUG-2007.
004000 SECURITY. STUDENT ACADEMIC RECORD DATA - RESTRICTED PER FERPA.
004100     AUTHORIZED REGISTRAR DATA CENTER PERSONNEL ONLY.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  CTR-CALL-COUNT                PIC 9(05)  COMP VALUE 0.
005100*--------------------------------------------------------------*
005200*    GRADE-POINT MAP, IN THE SAME CANONICAL SLOT ORDER AS THE   *
005300*    GRDTBL COPYBOOK - A*, A, B+, B, C+, C, D+, D, E, F, S, X,  *
005400*    W.  SLOTS 11-13 (S, X, W) CARRY NO POINT VALUE AND ARE     *
005500*    NEVER ADDED INTO A TOTAL.                                  *
005600*--------------------------------------------------------------*
005700 01  CTR-POINT-LIST.
005800     05  FILLER                    PIC 9(02)  VALUE 10.
005900     05  FILLER                    PIC 9(02)  VALUE 10.
006000     05  FILLER                    PIC 9(02)  VALUE 09.
006100     05  FILLER                    PIC 9(02)  VALUE 08.
006200     05  FILLER                    PIC 9(02)  VALUE 07.
006300     05  FILLER                    PIC 9(02)  VALUE 06.
006400     05  FILLER                    PIC 9(02)  VALUE 05.
006500     05  FILLER                    PIC 9(02)  VALUE 04.
006600     05  FILLER                    PIC 9(02)  VALUE 00.
006700     05  FILLER                    PIC 9(02)  VALUE 00.
006800     05  FILLER                    PIC 9(02)  VALUE 00.
006900     05  FILLER                    PIC 9(02)  VALUE 00.
007000     05  FILLER                    PIC 9(02)  VALUE 00.
007100 01  CTR-POINT-R REDEFINES CTR-POINT-LIST.
007200     05  CTR-POINT-VALUE OCCURS 13 TIMES
007300                                   PIC 9(02).
007400
007500*--------------------------------------------------------------*
007600*    ZONE MAP - WHICH LETTER ZONE EACH CANONICAL SLOT ROLLS     *
007700*    INTO.  SLOTS 11-13 MAP TO 'X' (EXCLUDED, NEVER TESTED).    *
007800*--------------------------------------------------------------*
007900 01  CTR-ZONE-MAP-LIST.
008000     05  FILLER                    PIC X(01)  VALUE 'A'.
008100     05  FILLER                    PIC X(01)  VALUE 'A'.
008200     05  FILLER                    PIC X(01)  VALUE 'B'.
008300     05  FILLER                    PIC X(01)  VALUE 'B'.
008400     05  FILLER                    PIC X(01)  VALUE 'C'.
008500     05  FILLER                    PIC X(01)  VALUE 'C'.
008600     05  FILLER                    PIC X(01)  VALUE 'D'.
008700     05  FILLER                    PIC X(01)  VALUE 'D'.
008800     05  FILLER                    PIC X(01)  VALUE 'F'.
008900     05  FILLER                    PIC X(01)  VALUE 'F'.
009000     05  FILLER                    PIC X(01)  VALUE 'X'.
009100     05  FILLER                    PIC X(01)  VALUE 'X'.
009200     05  FILLER                    PIC X(01)  VALUE 'X'.
009300 01  CTR-ZONE-MAP-R REDEFINES CTR-ZONE-MAP-LIST.
009400     05  CTR-ZONE-MAP-CODE OCCURS 13 TIMES
009500                                   PIC X(01).
009600
009700*--------------------------------------------------------------*
009800*    MEDIAN WALK ORDER - SAME AS THE CANONICAL ORDER EXCEPT F   *
009900*    IS TESTED BEFORE E, PER THE REGISTRAR'S ORIGINAL GRADE     *
010000*    SCALE MEMO.                                                *
010100*--------------------------------------------------------------*
010200 01  CTR-MEDIAN-ORDER-LIST.
010300     05  FILLER                    PIC 9(02)  VALUE 01.
010400     05  FILLER                    PIC 9(02)  VALUE 02.
010500     05  FILLER                    PIC 9(02)  VALUE 03.
010600     05  FILLER                    PIC 9(02)  VALUE 04.
010700     05  FILLER                    PIC 9(02)  VALUE 05.
010800     05  FILLER                    PIC 9(02)  VALUE 06.
010900     05  FILLER                    PIC 9(02)  VALUE 07.
011000     05  FILLER                    PIC 9(02)  VALUE 08.
011100     05  FILLER                    PIC 9(02)  VALUE 10.
011200     05  FILLER                    PIC 9(02)  VALUE 09.
011300 01  CTR-MEDIAN-ORDER-R REDEFINES CTR-MEDIAN-ORDER-LIST.
011400     05  CTR-MEDIAN-ORDER-IX OCCURS 10 TIMES
011500                                   PIC 9(02).
011600
011700*--------------------------------------------------------------*
011800*    ZONE PERCENTAGE SCAN TABLE - BUILT EACH CALL FROM THE      *
011900*    FIVE ZONE PERCENTAGES TO FIND THE "TOP ZONE" FOR THE       *
012000*    DOMINATED TEST AND THE ZONE-SPECIFIC RULES.                *
012100*--------------------------------------------------------------*
012200 01  CTR-ZONE-SCAN-AREA.
012300     05  CTR-ZONE-SCAN-ENTRY OCCURS 5 TIMES.
012400         10  CTR-ZONE-SCAN-CODE    PIC X(01).
012500         10  CTR-ZONE-SCAN-PCT     PIC S9(03)V9(04).
012600
012700*--------------------------------------------------------------*
012800*    WORKING ACCUMULATORS FOR ONE CALL                          *
012900*--------------------------------------------------------------*
013000 01  CTR-WORK-AREA.
013100     05  CTR-TOTAL                 PIC 9(07)  COMP.
013200     05  CTR-SUM-POINT-CT          PIC 9(09)  COMP.
013300     05  CTR-AVG                   PIC S9(03)V9(04).
013400     05  CTR-ZONE-A                PIC 9(07)  COMP.
013500     05  CTR-ZONE-B                PIC 9(07)  COMP.
013600     05  CTR-ZONE-C                PIC 9(07)  COMP.
013700     05  CTR-ZONE-D                PIC 9(07)  COMP.
013800     05  CTR-ZONE-F                PIC 9(07)  COMP.
013900     05  CTR-FAIL-COUNT            PIC 9(07)  COMP.
014000     05  CTR-A-PCT                 PIC S9(03)V9(04).
014100     05  CTR-B-PCT                 PIC S9(03)V9(04).
014200     05  CTR-C-PCT                 PIC S9(03)V9(04).
014300     05  CTR-D-PCT                 PIC S9(03)V9(04).
014400     05  CTR-F-PCT                 PIC S9(03)V9(04).
014500     05  CTR-EXCELLENCE-RATE       PIC S9(03)V9(04).
014600     05  CTR-FAILURE-RATE          PIC S9(03)V9(04).
014700     05  CTR-PASS-RATE             PIC S9(03)V9(04).
014800     05  CTR-TOP-HEAVY-PCT         PIC S9(03)V9(04).
014900     05  CTR-BOTTOM-HEAVY-PCT      PIC S9(03)V9(04).
015000     05  CTR-MIDDLE-HEAVY-PCT      PIC S9(03)V9(04).
015100     05  CTR-MEDIAN-HALF           PIC S9(07)V9(04).
015200     05  CTR-MEDIAN-CUM            PIC 9(07)  COMP.
015300     05  CTR-MEDIAN-CODE           PIC X(02).
015400     05  CTR-MEDIAN-FOUND-SW       PIC X(03)  VALUE 'NO '.
015500         88  CTR-MEDIAN-FOUND          VALUE 'YES'.
015600     05  CTR-POINT-DIFF            PIC S9(03)V9(04).
015700     05  CTR-VAR-SUM               PIC S9(09)V9(04).
015800     05  CTR-VARIANCE              PIC S9(05)V9(04).
015900     05  CTR-STD-DEV               PIC S9(03)V9(04).
016000     05  CTR-STD-DEV-CUBE          PIC S9(05)V9(04).
016100     05  CTR-SKEW-SUM              PIC S9(11)V9(04).
016200     05  CTR-SKEWNESS              PIC S9(03)V9(04).
016300     05  CTR-SQRT-X                PIC S9(05)V9(04).
016400     05  CTR-SQRT-GUESS            PIC S9(05)V9(04).
016500     05  CTR-SQRT-ITER             PIC 9(02)  COMP.
016600     05  CTR-GRD-IX                PIC 9(02)  COMP.
016700     05  CTR-ZONE-SCAN-IX          PIC 9(02)  COMP.
016800     05  CTR-TOP-ZONE-IX           PIC 9(02)  COMP.
016900     05  CTR-TOP-ZONE-CODE         PIC X(01).
017000     05  CTR-TOP-ZONE-PCT          PIC S9(03)V9(04).
017100     05  CTR-SECOND-ZONE-PCT       PIC S9(03)V9(04).
017200     05  CTR-VERDICT-CODE-WS       PIC X(24).
017300     05  CTR-DOMINATED-SW          PIC X(03)  VALUE 'NO '.
017400         88  CTR-DOMINATED             VALUE 'YES'.
017500     05  CTR-BIMODAL-SW            PIC X(03)  VALUE 'NO '.
017600         88  CTR-BIMODAL               VALUE 'YES'.
017700     05  CTR-UNIFORM-SW            PIC X(03)  VALUE 'NO '.
017800         88  CTR-UNIFORM               VALUE 'YES'.
017900     05  CTR-POLARIZED-SW          PIC X(03)  VALUE 'NO '.
018000         88  CTR-POLARIZED             VALUE 'YES'.
018100     05  CTR-LEFT-SKEW-SW          PIC X(03)  VALUE 'NO '.
018200         88  CTR-LEFT-SKEWED           VALUE 'YES'.
018300     05  CTR-RIGHT-SKEW-SW         PIC X(03)  VALUE 'NO '.
018400         88  CTR-RIGHT-SKEWED          VALUE 'YES'.
018500     05  FILLER                    PIC X(04).
018600
018700 LINKAGE SECTION.
018800*--------------------------------------------------------------*
018900*    CALLER'S CANONICAL GRADE TABLE - LAYOUT MUST MATCH THE     *
019000*    GRD-TBL-ENTRY GROUP OF THE GRDTBL COPYBOOK.                *
019100*--------------------------------------------------------------*
019200 01  CTR-LINK-GRADE-TABLE.
019300     05  CTR-LINK-GRD-ENTRY OCCURS 13 TIMES.
019400         10  CTR-LINK-GRD-TYPE     PIC X(02).
019500         10  CTR-LINK-GRD-COUNT    PIC 9(07)  COMP.
019600         10  CTR-LINK-GRD-PCT      PIC 9(03)V9.
019700         10  FILLER                PIC X(04).
019800
019900 01  CTR-LINK-RESULTS.
020000     05  CTR-LINK-AGP              PIC 9(02)V9.
020100     05  CTR-LINK-VERDICT-CODE     PIC X(24).
020200     05  CTR-LINK-MEDIAN-CODE      PIC X(02).
020300     05  CTR-LINK-NO-VERDICT-SW    PIC X(03).
020400         88  CTR-LINK-NO-VERDICT       VALUE 'YES'.
020500
020600 PROCEDURE DIVISION USING CTR-LINK-GRADE-TABLE
020700                           CTR-LINK-RESULTS.
020800
020900*================================================================
021000*    100 SERIES - MAIN LINE
021100*================================================================
021200 100-CENTRIC-MAIN.
021300     ADD 1 TO CTR-CALL-COUNT.
021400     PERFORM 200-INITIALIZE-WORK-AREAS
021500         THRU 210-SUM-POINTS-AND-ZONES.
021600     IF CTR-TOTAL = 0
021700         SET CTR-LINK-NO-VERDICT TO TRUE
021800     ELSE
021900         MOVE 'NO ' TO CTR-LINK-NO-VERDICT-SW
022000         PERFORM 220-COMPUTE-STATISTICS
022100         PERFORM 230-DETECT-PATTERNS
022200         PERFORM 240-SELECT-INSIGHT
022300         MOVE CTR-VERDICT-CODE-WS TO CTR-LINK-VERDICT-CODE
022400         MOVE CTR-MEDIAN-CODE TO CTR-LINK-MEDIAN-CODE
022500         COMPUTE CTR-LINK-AGP ROUNDED = CTR-AVG
022600     END-IF.
022700
022800*================================================================
022900*    200 SERIES - INITIALIZATION AND GRADE-POINT TOTALS
023000*    200 AND 210 ARE RUN AS A PERFORM ... THRU RANGE FROM 100
023100*    ABOVE - KEPT AS TWO STEPS SO A FUTURE CALLER COULD RE-SUM
023200*    THE GRADE SLOTS WITHOUT RE-CLEARING THE WORK AREA.
023300*================================================================
023400 200-INITIALIZE-WORK-AREAS.
023500     INITIALIZE CTR-WORK-AREA.
023600     MOVE 'NO ' TO CTR-LINK-NO-VERDICT-SW.
023700     MOVE SPACES TO CTR-LINK-VERDICT-CODE.
023800     MOVE SPACES TO CTR-LINK-MEDIAN-CODE.
023900     MOVE 0 TO CTR-LINK-AGP.
024000
024100 210-SUM-POINTS-AND-ZONES.
024200     PERFORM 211-SUM-ONE-GRADE-SLOT
024300         VARYING CTR-GRD-IX FROM 1 BY 1
024400         UNTIL CTR-GRD-IX > 13.
024500
024600 211-SUM-ONE-GRADE-SLOT.
024700     IF CTR-GRD-IX > 10
024800         GO TO 211-EXIT
024900     END-IF.
025000     ADD CTR-LINK-GRD-COUNT(CTR-GRD-IX) TO CTR-TOTAL.
025100     COMPUTE CTR-SUM-POINT-CT = CTR-SUM-POINT-CT +
025200         (CTR-POINT-VALUE(CTR-GRD-IX) *
025300          CTR-LINK-GRD-COUNT(CTR-GRD-IX)).
025400     IF CTR-ZONE-MAP-CODE(CTR-GRD-IX) = 'A'
025500         ADD CTR-LINK-GRD-COUNT(CTR-GRD-IX) TO CTR-ZONE-A
025600     END-IF.
025700     IF CTR-ZONE-MAP-CODE(CTR-GRD-IX) = 'B'
025800         ADD CTR-LINK-GRD-COUNT(CTR-GRD-IX) TO CTR-ZONE-B
025900     END-IF.
026000     IF CTR-ZONE-MAP-CODE(CTR-GRD-IX) = 'C'
026100         ADD CTR-LINK-GRD-COUNT(CTR-GRD-IX) TO CTR-ZONE-C
026200     END-IF.
026300     IF CTR-ZONE-MAP-CODE(CTR-GRD-IX) = 'D'
026400         ADD CTR-LINK-GRD-COUNT(CTR-GRD-IX) TO CTR-ZONE-D
026500     END-IF.
026600     IF CTR-ZONE-MAP-CODE(CTR-GRD-IX) = 'F'
026700         ADD CTR-LINK-GRD-COUNT(CTR-GRD-IX) TO CTR-ZONE-F
026800     END-IF.
026900 211-EXIT.
027000     EXIT.
027100
027200*================================================================
027300*    220 SERIES - STATISTICS  (BUSINESS RULES U3)
027400*================================================================
027500 220-COMPUTE-STATISTICS.
027600     COMPUTE CTR-AVG ROUNDED = CTR-SUM-POINT-CT / CTR-TOTAL.
027700     COMPUTE CTR-A-PCT ROUNDED = CTR-ZONE-A / CTR-TOTAL * 100.
027800     COMPUTE CTR-B-PCT ROUNDED = CTR-ZONE-B / CTR-TOTAL * 100.
027900     COMPUTE CTR-C-PCT ROUNDED = CTR-ZONE-C / CTR-TOTAL * 100.
028000     COMPUTE CTR-D-PCT ROUNDED = CTR-ZONE-D / CTR-TOTAL * 100.
028100     COMPUTE CTR-F-PCT ROUNDED = CTR-ZONE-F / CTR-TOTAL * 100.
028200     MOVE CTR-A-PCT TO CTR-EXCELLENCE-RATE.
028300     COMPUTE CTR-FAIL-COUNT = CTR-ZONE-D + CTR-ZONE-F.
028400     COMPUTE CTR-FAILURE-RATE ROUNDED =
028500         CTR-FAIL-COUNT / CTR-TOTAL * 100.
028600     COMPUTE CTR-PASS-RATE ROUNDED =
028700         (CTR-TOTAL - CTR-FAIL-COUNT) / CTR-TOTAL * 100.
028800     PERFORM 224-DETERMINE-MEDIAN.
028900     PERFORM 226-COMPUTE-VARIANCE-AND-SKEW.
029000
029100 224-DETERMINE-MEDIAN.
029200     MOVE 0 TO CTR-MEDIAN-CUM.
029300     MOVE 'NO ' TO CTR-MEDIAN-FOUND-SW.
029400     MOVE SPACES TO CTR-MEDIAN-CODE.
029500     COMPUTE CTR-MEDIAN-HALF = CTR-TOTAL / 2.
029600     PERFORM 225-ACCUM-ONE-MEDIAN-SLOT
029700         VARYING CTR-GRD-IX FROM 1 BY 1
029800         UNTIL CTR-GRD-IX > 10.
029900
030000 225-ACCUM-ONE-MEDIAN-SLOT.
030100     IF NOT CTR-MEDIAN-FOUND
030200         ADD CTR-LINK-GRD-COUNT(CTR-MEDIAN-ORDER-IX(CTR-GRD-IX))
030300             TO CTR-MEDIAN-CUM
030400         IF CTR-MEDIAN-CUM >= CTR-MEDIAN-HALF
030500             MOVE CTR-LINK-GRD-TYPE
030600                 (CTR-MEDIAN-ORDER-IX(CTR-GRD-IX))
030700                 TO CTR-MEDIAN-CODE
030800             SET CTR-MEDIAN-FOUND TO TRUE
030900         END-IF
031000     END-IF.
031100
031200 226-COMPUTE-VARIANCE-AND-SKEW.
031300     MOVE 0 TO CTR-VAR-SUM.
031400     MOVE 0 TO CTR-SKEW-SUM.
031500     PERFORM 227-ACCUM-ONE-VARIANCE-SLOT
031600         VARYING CTR-GRD-IX FROM 1 BY 1
031700         UNTIL CTR-GRD-IX > 10.
031800     COMPUTE CTR-VARIANCE ROUNDED = CTR-VAR-SUM / CTR-TOTAL.
031900     PERFORM 228-COMPUTE-SQRT-OF-VARIANCE.
032000     IF CTR-STD-DEV = 0
032100         MOVE 0 TO CTR-SKEWNESS
032200     ELSE
032300         COMPUTE CTR-STD-DEV-CUBE ROUNDED =
032400             CTR-STD-DEV * CTR-STD-DEV * CTR-STD-DEV
032500         COMPUTE CTR-SKEWNESS ROUNDED =
032600             CTR-SKEW-SUM / (CTR-TOTAL * CTR-STD-DEV-CUBE)
032700     END-IF.
032800
032900 227-ACCUM-ONE-VARIANCE-SLOT.
033000     COMPUTE CTR-POINT-DIFF =
033100         CTR-POINT-VALUE(CTR-GRD-IX) - CTR-AVG.
033200     COMPUTE CTR-VAR-SUM = CTR-VAR-SUM +
033300         (CTR-POINT-DIFF * CTR-POINT-DIFF *
033400          CTR-LINK-GRD-COUNT(CTR-GRD-IX)).
033500     COMPUTE CTR-SKEW-SUM = CTR-SKEW-SUM +
033600         (CTR-POINT-DIFF * CTR-POINT-DIFF * CTR-POINT-DIFF *
033700          CTR-LINK-GRD-COUNT(CTR-GRD-IX)).
033800
033900*    NO INTRINSIC SQUARE ROOT ON THE HOST COMPILER - NEWTON'S   *
034000*    METHOD CONVERGES WELL INSIDE 20 PASSES FOR THE RANGE OF    *
034100*    VARIANCE VALUES THIS TABLE CAN PRODUCE.                    *
034200 228-COMPUTE-SQRT-OF-VARIANCE.
034300     IF CTR-VARIANCE = 0
034400         MOVE 0 TO CTR-STD-DEV
034500     ELSE
034600         MOVE CTR-VARIANCE TO CTR-SQRT-X
034700         COMPUTE CTR-SQRT-GUESS = CTR-VARIANCE + 1
034800         PERFORM 229-SQRT-NEWTON-STEP
034900             VARYING CTR-SQRT-ITER FROM 1 BY 1
035000             UNTIL CTR-SQRT-ITER > 20
035100         MOVE CTR-SQRT-GUESS TO CTR-STD-DEV
035200     END-IF.
035300
035400 229-SQRT-NEWTON-STEP.
035500     COMPUTE CTR-SQRT-GUESS ROUNDED =
035600         (CTR-SQRT-GUESS + (CTR-SQRT-X / CTR-SQRT-GUESS)) / 2.
035700
035800*================================================================
035900*    230 SERIES - PATTERN DETECTION
036000*================================================================
036100 230-DETECT-PATTERNS.
036200     MOVE 'A' TO CTR-ZONE-SCAN-CODE(1).
036300     MOVE CTR-A-PCT TO CTR-ZONE-SCAN-PCT(1).
036400     MOVE 'B' TO CTR-ZONE-SCAN-CODE(2).
036500     MOVE CTR-B-PCT TO CTR-ZONE-SCAN-PCT(2).
036600     MOVE 'C' TO CTR-ZONE-SCAN-CODE(3).
036700     MOVE CTR-C-PCT TO CTR-ZONE-SCAN-PCT(3).
036800     MOVE 'D' TO CTR-ZONE-SCAN-CODE(4).
036900     MOVE CTR-D-PCT TO CTR-ZONE-SCAN-PCT(4).
037000     MOVE 'F' TO CTR-ZONE-SCAN-CODE(5).
037100     MOVE CTR-F-PCT TO CTR-ZONE-SCAN-PCT(5).
037200     PERFORM 231-FIND-TOP-ZONE.
037300     PERFORM 233-FIND-SECOND-ZONE.
037400     PERFORM 235-SET-PATTERN-FLAGS.
037500
037600 231-FIND-TOP-ZONE.
037700     MOVE -1 TO CTR-TOP-ZONE-PCT.
037800     PERFORM 232-SCAN-ONE-ZONE-ENTRY
037900         VARYING CTR-ZONE-SCAN-IX FROM 1 BY 1
038000         UNTIL CTR-ZONE-SCAN-IX > 5.
038100
038200 232-SCAN-ONE-ZONE-ENTRY.
038300     IF CTR-ZONE-SCAN-PCT(CTR-ZONE-SCAN-IX) > CTR-TOP-ZONE-PCT
038400         MOVE CTR-ZONE-SCAN-PCT(CTR-ZONE-SCAN-IX)
038500             TO CTR-TOP-ZONE-PCT
038600         MOVE CTR-ZONE-SCAN-CODE(CTR-ZONE-SCAN-IX)
038700             TO CTR-TOP-ZONE-CODE
038800         MOVE CTR-ZONE-SCAN-IX TO CTR-TOP-ZONE-IX
038900     END-IF.
039000
039100 233-FIND-SECOND-ZONE.
039200     MOVE -1 TO CTR-SECOND-ZONE-PCT.
039300     PERFORM 234-SCAN-SECOND-ONE-ZONE
039400         VARYING CTR-ZONE-SCAN-IX FROM 1 BY 1
039500         UNTIL CTR-ZONE-SCAN-IX > 5.
039600
039700 234-SCAN-SECOND-ONE-ZONE.
039800     IF CTR-ZONE-SCAN-IX NOT = CTR-TOP-ZONE-IX
039900         IF CTR-ZONE-SCAN-PCT(CTR-ZONE-SCAN-IX) >
040000                 CTR-SECOND-ZONE-PCT
040100             MOVE CTR-ZONE-SCAN-PCT(CTR-ZONE-SCAN-IX)
040200                 TO CTR-SECOND-ZONE-PCT
040300         END-IF
040400     END-IF.
040500
040600 235-SET-PATTERN-FLAGS.
040700     COMPUTE CTR-TOP-HEAVY-PCT = CTR-A-PCT + CTR-B-PCT.
040800     COMPUTE CTR-BOTTOM-HEAVY-PCT = CTR-D-PCT + CTR-F-PCT.
040900     COMPUTE CTR-MIDDLE-HEAVY-PCT = CTR-B-PCT + CTR-C-PCT.
041000     IF (CTR-TOP-ZONE-PCT - CTR-SECOND-ZONE-PCT) > 12
041100         SET CTR-DOMINATED TO TRUE
041200     END-IF.
041300     IF CTR-A-PCT > 20 AND CTR-F-PCT > 15
041400         SET CTR-BIMODAL TO TRUE
041500     END-IF.
041600     IF CTR-A-PCT > 25 AND (CTR-D-PCT + CTR-F-PCT) > 20
041700         SET CTR-BIMODAL TO TRUE
041800     END-IF.
041900     IF CTR-STD-DEV < 1.8
042000         SET CTR-UNIFORM TO TRUE
042100     END-IF.
042200     IF CTR-STD-DEV > 3.0
042300         SET CTR-POLARIZED TO TRUE
042400     END-IF.
042500     IF CTR-SKEWNESS < -0.5
042600         SET CTR-LEFT-SKEWED TO TRUE
042700     END-IF.
042800     IF CTR-SKEWNESS > 0.5
042900         SET CTR-RIGHT-SKEWED TO TRUE
043000     END-IF.
043100
043200*================================================================
043300*    240 SERIES - TIERED INSIGHT SELECTION
043400*    FIRST MATCHING RULE WINS - REGISTRAR GRADING REVIEW MEMO   *
043500*    OF 11-MAR-1990, EXPANDED 19-AUG-1992 AND 30-APR-2007.      *
043600*================================================================
043700 240-SELECT-INSIGHT.
043800     IF CTR-FAILURE-RATE > 35
043900         MOVE 'COURSE MASSACRE' TO CTR-VERDICT-CODE-WS
044000         GO TO 240-EXIT
044100     END-IF.
044200     IF CTR-A-PCT > 50
044300         MOVE 'GRADE CIRCUS' TO CTR-VERDICT-CODE-WS
044400         GO TO 240-EXIT
044500     END-IF.
044600     IF CTR-BIMODAL AND CTR-A-PCT > 25 AND CTR-FAILURE-RATE > 18
044700         MOVE 'SINK OR SWIM' TO CTR-VERDICT-CODE-WS
044800         GO TO 240-EXIT
044900     END-IF.
045000     IF CTR-TOP-HEAVY-PCT > 70
045100         MOVE 'EASY STREET' TO CTR-VERDICT-CODE-WS
045200         GO TO 240-EXIT
045300     END-IF.
045400     IF CTR-FAILURE-RATE > 25 AND CTR-AVG < 6.5
045500         MOVE 'BRUTAL GRADER' TO CTR-VERDICT-CODE-WS
045600         GO TO 240-EXIT
045700     END-IF.
045800     IF CTR-POLARIZED AND CTR-STD-DEV > 3.2
045900         MOVE 'HIGH-STAKES LOTTERY' TO CTR-VERDICT-CODE-WS
046000         GO TO 240-EXIT
046100     END-IF.
046200     IF CTR-DOMINATED AND CTR-TOP-ZONE-CODE = 'A'
046300             AND CTR-A-PCT > 30
046400         IF CTR-FAILURE-RATE < 10
046500             MOVE 'A-FRIENDLY CURVE' TO CTR-VERDICT-CODE-WS
046600         ELSE
046700             MOVE 'TOP-HEAVY SPLIT' TO CTR-VERDICT-CODE-WS
046800         END-IF
046900         GO TO 240-EXIT
047000     END-IF.
047100     IF CTR-DOMINATED AND CTR-TOP-ZONE-CODE = 'B'
047200         IF CTR-AVG > 8.2
047300             MOVE 'B+ SWEET SPOT' TO CTR-VERDICT-CODE-WS
047400         ELSE
047500             MOVE 'B-ZONE PARKING LOT' TO CTR-VERDICT-CODE-WS
047600         END-IF
047700         GO TO 240-EXIT
047800     END-IF.
047900     IF CTR-DOMINATED AND CTR-TOP-ZONE-CODE = 'C'
048000         IF CTR-FAILURE-RATE > 20
048100             MOVE 'C-HEAVY STRUGGLE' TO CTR-VERDICT-CODE-WS
048200         ELSE
048300             MOVE 'MEDIOCRITY CENTRAL' TO CTR-VERDICT-CODE-WS
048400         END-IF
048500         GO TO 240-EXIT
048600     END-IF.
048700     IF CTR-TOP-ZONE-CODE = 'D' OR CTR-TOP-ZONE-CODE = 'F'
048800         MOVE 'FAILURE FACTORY' TO CTR-VERDICT-CODE-WS
048900         GO TO 240-EXIT
049000     END-IF.
049100     IF CTR-LEFT-SKEWED AND CTR-AVG > 8.0
049200         MOVE 'GRADE INFLATION' TO CTR-VERDICT-CODE-WS
049300         GO TO 240-EXIT
049400     END-IF.
049500     IF CTR-RIGHT-SKEWED AND CTR-AVG < 7.0
049600         MOVE 'TOUGH CURVE' TO CTR-VERDICT-CODE-WS
049700         GO TO 240-EXIT
049800     END-IF.
049900     IF CTR-UNIFORM AND CTR-AVG < 6.5
050000         MOVE 'CONSISTENTLY TOUGH' TO CTR-VERDICT-CODE-WS
050100         GO TO 240-EXIT
050200     END-IF.
050300     IF CTR-UNIFORM AND CTR-AVG > 8.0
050400         MOVE 'CONSISTENTLY STRONG' TO CTR-VERDICT-CODE-WS
050500         GO TO 240-EXIT
050600     END-IF.
050700     IF CTR-MIDDLE-HEAVY-PCT > 60 AND CTR-AVG NOT < 7.0
050800             AND CTR-AVG NOT > 8.0
050900         MOVE 'CLASSIC BELL CURVE' TO CTR-VERDICT-CODE-WS
051000         GO TO 240-EXIT
051100     END-IF.
051200     IF CTR-AVG NOT < 8.0 AND CTR-AVG NOT > 8.8
051300             AND CTR-STD-DEV < 2.2 AND CTR-FAILURE-RATE < 12
051400         MOVE 'BALANCED EXCELLENCE' TO CTR-VERDICT-CODE-WS
051500         GO TO 240-EXIT
051600     END-IF.
051700     IF (NOT CTR-DOMINATED) AND CTR-FAILURE-RATE > 18
051800         MOVE 'CHAOTIC SPREAD' TO CTR-VERDICT-CODE-WS
051900         GO TO 240-EXIT
052000     END-IF.
052100     IF CTR-AVG NOT < 6.8 AND CTR-AVG NOT > 7.5
052200             AND CTR-STD-DEV < 2.0
052300         MOVE 'PAINT-DRYING AVERAGE' TO CTR-VERDICT-CODE-WS
052400         GO TO 240-EXIT
052500     END-IF.
052600     IF CTR-AVG > 8.5
052700         MOVE 'HIGH-FLYING COHORT' TO CTR-VERDICT-CODE-WS
052800         GO TO 240-EXIT
052900     END-IF.
053000     IF CTR-AVG < 6.5
053100         MOVE 'UPHILL CLIMB' TO CTR-VERDICT-CODE-WS
053200         GO TO 240-EXIT
053300     END-IF.
053400     IF CTR-STD-DEV > 2.5
053500         MOVE 'ALL OVER THE MAP' TO CTR-VERDICT-CODE-WS
053600         GO TO 240-EXIT
053700     END-IF.
053800     IF CTR-AVG NOT < 7.0 AND CTR-AVG NOT > 7.8
053900         MOVE 'DEAD CENTER' TO CTR-VERDICT-CODE-WS
054000         GO TO 240-EXIT
054100     END-IF.
054200     MOVE 'STANDARD DISTRIBUTION' TO CTR-VERDICT-CODE-WS.
054300 240-EXIT.
054400     EXIT.
054500
054600 END PROGRAM CENTRICA.
