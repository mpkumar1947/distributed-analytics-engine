000100******************************************************************
000200*                                                                *
000300*    PROGRAM       GRINGEST                                     *
000400*    APPLICATION   GRADE ANALYTICS - REGISTRAR BATCH SUITE      *
000500*    INSTALLATION  NORTHFIELD STATE UNIVERSITY                  *
000600*                  ACADEMIC RECORDS DATA CENTER                 *
000700*    AUTHOR        R J HALVORSEN                                *
000800*    DATE WRITTEN  18-FEB-1986                                  *
000900*                                                                *
001000*    READS THE RAW OFFERING EXTRACT HANDED OVER BY THE          *
001100*    REGISTRAR'S SCHEDULING SYSTEM, CLEANS UP COURSE CODES,     *
001200*    INSTRUCTOR NAMES AND GRADE COUNTS, AND BUILDS THE FIVE     *
001300*    MASTER / DETAIL FILES THAT FEED THE OFFERING REPORT, THE   *
001400*    CAREER DOSSIER RUN AND ALL DOWNSTREAM REGISTRAR REPORTING. *
001500*    RUN NIGHTLY AFTER THE REGISTRAR EXTRACT JOB LANDS THE RAW  *
001600*    OFFERING FILE ON THE BATCH SPOOL.                          *
001700*                                                                *
001800******************************************************************
001900*    CHANGE LOG                                                 *
002000*    18-FEB-1986  RJH  ORIGINAL PROGRAM - REQUEST AR-114        *
002100*    02-JUL-1987  RJH  ADDED INSTRUCTOR DE-DUPLICATION WITHIN   *
002200*                      ONE RAW RECORD - REQUEST AR-151          *
002300*    11-MAR-1990  PAN  UPSERT LOGIC ADDED SO A RE-RUN OF A      *
002400*                      CORRECTED EXTRACT DOES NOT DUPLICATE     *
002500*                      COURSES, INSTRUCTORS OR OFFERINGS -      *
002600*                      REQUEST AR-201                           *
002700*    09-SEP-1991  RJH  COURSE AND OFFERING TABLES RAISED TO     *
002800*                      500 / 3000 ENTRIES - REQUEST AR-233      *
002900*    05-JUN-1994  PAN  GRADE SLOT PARSING REWRITTEN TO USE THE  *
003000*                      SAFE-INT RULE (BLANK / NA / NON-NUMERIC  *
003100*                      ALL FOLD TO ZERO) - REQUEST AR-266       *
003200*    22-JAN-1999  DKM  Y2K REVIEW - ACADEMIC YEAR IS CARRIED AS *
003300*                      4-DIGIT TEXT THROUGHOUT, NO WINDOWING    *
003400*                      REQUIRED - REQUEST AR-301          Y2K   *
003500*    14-OCT-2003  SMT  FIRST-VALUE-WINS RULE ADDED FOR A        *
003600*                      DUPLICATE (OFFERING,GRADE) PAIR IN ONE   *
003700*                      EXTRACT - REQUEST AR-348                 *
003800*    15-OCT-2003  SMT  LINK FILE IS NOW WRITTEN AS A FINAL      *
003900*                      SNAPSHOT FROM LNK-TABLE-AREA INSTEAD OF  *
004000*                      ONE GROUP PER RAW RECORD - A REPEATED    *
004100*                      RAW RECORD FOR THE SAME OFFERING WAS     *
004200*                      LEAVING A STALE GROUP BEHIND ON THE LINK *
004300*                      FILE - REQUEST AR-352                    *
004400*    30-APR-2007  SMT  TITLE-CASE NORMALIZATION NOW SPACE-WORD  *
004500*                      BASED INSTEAD OF WHOLE-FIELD - REQUEST   *
004600*                      AR-372                                   *
004700*    09-AUG-2007  SMT  CLEAR-COUNTERS AND OPEN STEPS FOLDED INTO *
004800*                      ONE PARAGRAPH RANGE AND A RUN COUNTER     *
004900*                      ADDED FOR THE OPERATIONS LOG - REQUEST    *
005000*                      AR-388                                   *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID. GRINGEST.
005400 AUTHOR. R J HALVORSEN.
005500 INSTALLATION. NORTHFIELD STATE UNIVERSITY - ACADEMIC RECORDS
005600     DATA CENTER.
005700 DATE-WRITTEN. 18-FEB-1986.
005800 DATE-COMPILED. 09-AUG-2007.
005900 SECURITY. STUDENT ACADEMIC RECORD DATA - RESTRICTED PER FERPA.
006000     AUTHORIZED REGISTRAR DATA CENTER PERSONNEL ONLY.
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT RAW-OFFERINGS ASSIGN TO RAWOFFR
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-RAW-STATUS.
007200
007300     SELECT COURSE-MASTER ASSIGN TO CRSMAST
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-CRSM-STATUS.
007600
007700     SELECT INSTR-MASTER ASSIGN TO INSMAST
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-INSM-STATUS.
008000
008100     SELECT OFFER-MASTER ASSIGN TO OFFMAST
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-OFFM-STATUS.
008400
008500     SELECT GRADE-FILE ASSIGN TO GRDFILE
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WS-GRDF-STATUS.
008800
008900     SELECT LINK-FILE ASSIGN TO LNKFILE
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS WS-LNKF-STATUS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  RAW-OFFERINGS
009600     RECORDING MODE IS F.
009700 01  RAW-OFFERING-REC.
009800     05  RAW-COURSE-CODE           PIC X(20).
009900     05  RAW-COURSE-TITLE          PIC X(60).
010000     05  RAW-ACADEMIC-YEAR         PIC X(10).
010100     05  RAW-SEMESTER              PIC X(10).
010200     05  RAW-INSTRUCTORS           PIC X(80).
010300     05  RAW-CONTROL-GROUP.
010400         10  RAW-TOTAL-REGISTERED      PIC X(06).
010500         10  RAW-CURRENT-REGISTERED    PIC X(06).
010600         10  RAW-TOTAL-DROP            PIC X(06).
010700         10  RAW-ACCEPTED-DROP         PIC X(06).
010800     05  RAW-CONTROL-BLOCK REDEFINES RAW-CONTROL-GROUP
010900                                   PIC X(24).
011000     05  RAW-GRADE-COUNT           PIC X(06) OCCURS 13 TIMES.
011100     05  RAW-GRADE-BLOCK REDEFINES RAW-GRADE-COUNT
011200                                   PIC X(78).
011300     05  FILLER                    PIC X(06).
011400
011500 FD  COURSE-MASTER
011600     RECORDING MODE IS F.
011700 01  COURSE-MASTER-REC.
011800     05  CRS-CODE                  PIC X(20).
011900     05  CRS-NAME                  PIC X(60).
012000
012100 FD  INSTR-MASTER
012200     RECORDING MODE IS F.
012300 01  INSTR-MASTER-REC.
012400     05  INS-ID                    PIC 9(06).
012500     05  INS-NAME                  PIC X(40).
012600
012700 FD  OFFER-MASTER
012800     RECORDING MODE IS F.
012900 01  OFFER-MASTER-REC.
013000     05  OFF-ID                    PIC 9(06).
013100     05  OFF-COURSE-CODE           PIC X(20).
013200     05  OFF-ACADEMIC-YEAR         PIC X(10).
013300     05  OFF-SEMESTER              PIC X(10).
013400     05  OFF-TOTAL-REGISTERED      PIC 9(05).
013500     05  OFF-CURRENT-REGISTERED    PIC 9(05).
013600     05  OFF-TOTAL-DROP            PIC 9(05).
013700     05  OFF-ACCEPTED-DROP         PIC 9(05).
013800
013900 FD  GRADE-FILE
014000     RECORDING MODE IS F.
014100 01  GRADE-FILE-REC.
014200     05  GRD-OFFERING-ID           PIC 9(06).
014300     05  GRD-TYPE                  PIC X(02).
014400     05  GRD-COUNT                 PIC 9(05).
014500
014600 FD  LINK-FILE
014700     RECORDING MODE IS F.
014800 01  LINK-FILE-REC.
014900     05  LNK-OFFERING-ID           PIC 9(06).
015000     05  LNK-INSTRUCTOR-ID         PIC 9(06).
015100
015200 WORKING-STORAGE SECTION.
015300 77  WS-INGEST-RUN-COUNT           PIC 9(05)  COMP VALUE 0.
015400*--------------------------------------------------------------*
015500*    FILE STATUS SWITCHES                                      *
015600*--------------------------------------------------------------*
015700 01  WS-FILE-STATUSES.
015800     05  WS-RAW-STATUS             PIC X(02).
015900         88  WS-RAW-OK                 VALUE '00'.
016000         88  WS-RAW-EOF                VALUE '10'.
016100     05  WS-CRSM-STATUS            PIC X(02).
016200         88  WS-CRSM-OK                VALUE '00'.
016300     05  WS-INSM-STATUS            PIC X(02).
016400         88  WS-INSM-OK                VALUE '00'.
016500     05  WS-OFFM-STATUS            PIC X(02).
016600         88  WS-OFFM-OK                VALUE '00'.
016700     05  WS-GRDF-STATUS            PIC X(02).
016800         88  WS-GRDF-OK                VALUE '00'.
016900     05  WS-LNKF-STATUS            PIC X(02).
017000         88  WS-LNKF-OK                VALUE '00'.
017100
017200*--------------------------------------------------------------*
017300*    IN-MEMORY LOOKUP TABLES                                   *
017400*--------------------------------------------------------------*
017500 COPY "D:\COBOL\GRADEAN\CRSTBL.CBL".
017600 COPY "D:\COBOL\GRADEAN\INSTBL.CBL".
017700 COPY "D:\COBOL\GRADEAN\OFFTBL.CBL".
017800 COPY "D:\COBOL\GRADEAN\GRDTBL.CBL".
017900 COPY "D:\COBOL\GRADEAN\LNKTBL.CBL".
018000
018100*--------------------------------------------------------------*
018200*    CONTROL SWITCHES                                          *
018300*--------------------------------------------------------------*
018400 01  WS-CONTROL-SWITCHES.
018500     05  WS-EOF-RAW-SW             PIC X(03)  VALUE 'NO '.
018600         88  WS-EOF-RAW                VALUE 'YES'.
018700     05  WS-CRS-FOUND-SW           PIC X(03)  VALUE 'NO '.
018800         88  WS-CRS-FOUND              VALUE 'YES'.
018900     05  WS-OFF-FOUND-SW           PIC X(03)  VALUE 'NO '.
019000         88  WS-OFF-FOUND              VALUE 'YES'.
019100     05  WS-INS-FOUND-SW           PIC X(03)  VALUE 'NO '.
019200         88  WS-INS-FOUND              VALUE 'YES'.
019300     05  FILLER                    PIC X(04).
019400
019500*--------------------------------------------------------------*
019600*    RUN COUNTERS                                              *
019700*--------------------------------------------------------------*
019800 01  WS-RUN-COUNTERS.
019900     05  WS-RAW-READ-CNT           PIC 9(07)  COMP.
020000     05  WS-RAW-SKIP-CNT           PIC 9(07)  COMP.
020100     05  WS-GRADE-WRITE-CNT        PIC 9(07)  COMP.
020200     05  WS-LINK-WRITE-CNT         PIC 9(07)  COMP.
020300     05  FILLER                    PIC X(04).
020400
020500*--------------------------------------------------------------*
020600*    SAFE-INT SCRATCH AREA                                     *
020700*    WS-SAFE-TEXT-N9 REDEFINES THE RAW TEXT FIELD AS A NUMERIC *
020800*    PICTURE FOR THE FAST PATH (WHOLE FIELD IS SIGNIFICANT,    *
020900*    NO EMBEDDED BLANK OR DECIMAL POINT).                      *
021000*--------------------------------------------------------------*
021100 01  WS-SAFE-INT-AREA.
021200     05  WS-SAFE-TEXT              PIC X(06).
021300     05  WS-SAFE-TEXT-N9 REDEFINES WS-SAFE-TEXT
021400                                   PIC 9(06).
021500     05  WS-SAFE-UPPER-TEXT        PIC X(06).
021600     05  WS-SAFE-SPACE-POS         PIC 9(02)  COMP.
021700     05  WS-SAFE-DOT-POS           PIC 9(02)  COMP.
021800     05  WS-SAFE-INT-LEN           PIC 9(02)  COMP.
021900     05  WS-SAFE-RESULT            PIC 9(07)  COMP.
022000
022100*--------------------------------------------------------------*
022200*    INSTRUCTOR SPLIT / NORMALIZE SCRATCH AREA                 *
022300*--------------------------------------------------------------*
022400 01  WS-INSTR-SPLIT-AREA.
022500     05  WS-INSTR-TEXT             PIC X(80).
022600     05  WS-INSTR-COMMA-POS        PIC 9(03)  COMP.
022700     05  WS-INSTR-PIECE            PIC X(40).
022800     05  WS-INSTR-SUB              PIC 9(03)  COMP.
022900     05  WS-INSTR-NAME-CNT         PIC 9(03)  COMP.
023000     05  WS-INSTR-NAMES-TODAY OCCURS 20 TIMES
023100                                   PIC X(40).
023200     05  WS-INSTR-LINK-IDS OCCURS 20 TIMES
023300                                   PIC 9(06) COMP.
023400     05  WS-INSTR-DUP-SW           PIC X(03)  VALUE 'NO '.
023500         88  WS-INSTR-IS-DUP           VALUE 'YES'.
023600
023700*--------------------------------------------------------------*
023800*    TITLE-CASE / TRIM WORKING FIELDS                          *
023900*--------------------------------------------------------------*
024000 01  WS-TITLE-CASE-AREA.
024100     05  WS-TC-SOURCE              PIC X(40).
024200     05  WS-TC-SOURCE-TRIM         PIC X(40).
024300     05  WS-TC-RESULT              PIC X(40).
024400     05  WS-TC-CHAR-IX             PIC 9(02)  COMP.
024500     05  WS-TC-NEW-WORD-SW         PIC X(03)  VALUE 'YES'.
024600         88  WS-TC-NEW-WORD            VALUE 'YES'.
024700     05  WS-TC-ONE-CHAR            PIC X(01).
024800     05  WS-TC-LEAD-SPACE-CNT      PIC 9(02)  COMP.
024900     05  WS-TC-START-POS           PIC 9(02)  COMP.
025000
025100*--------------------------------------------------------------*
025200*    OFFERING / GRADE WORKING FIELDS                           *
025300*--------------------------------------------------------------*
025400 01  WS-OFFERING-KEY-AREA.
025500     05  WS-NORM-COURSE-CODE       PIC X(20).
025600     05  WS-NORM-COURSE-TITLE      PIC X(60).
025700     05  WS-CURRENT-OFF-IX         PIC 9(05)  COMP.
025800     05  WS-GRD-IX                 PIC 9(02)  COMP.
025900     05  WS-LNK-IX                 PIC 9(02)  COMP.
026000
026100 PROCEDURE DIVISION.
026200
026300*================================================================
026400*    100 SERIES - MAIN LINE
026500*================================================================
026600 100-RUN-INGEST.
026700     ADD 1 TO WS-INGEST-RUN-COUNT.
026800     PERFORM 201-INITIALIZE-INGEST
026900         THRU 210-OPEN-ALL-FILES.
027000     PERFORM 302-READ-RAW-RECORD.
027100     PERFORM 300-PROCESS-ONE-RAW-RECORD
027200         UNTIL WS-EOF-RAW.
027300     PERFORM 900-TERMINATE-INGEST.
027400     STOP RUN.
027500
027600*================================================================
027700*    200 SERIES - INITIALIZATION
027800*    201 AND 210 ARE RUN AS A PERFORM ... THRU RANGE FROM 100
027900*    ABOVE - COUNTERS ARE CLEARED BEFORE THE FILES ARE OPENED SO
028000*    AN OPEN FAILURE LEAVES THE RUN-COUNT AREA IN A KNOWN STATE.
028100*================================================================
028200 201-INITIALIZE-INGEST.
028300     INITIALIZE WS-RUN-COUNTERS.
028400     MOVE 0 TO CRS-TBL-LOADED-CNT.
028500     MOVE 0 TO INS-TBL-LOADED-CNT.
028600     MOVE 0 TO OFF-TBL-LOADED-CNT.
028700     MOVE 1 TO INS-TBL-NEXT-ID.
028800     MOVE 1 TO OFF-TBL-NEXT-ID.
028900
029000 210-OPEN-ALL-FILES.
029100     OPEN INPUT  RAW-OFFERINGS.
029200     OPEN OUTPUT COURSE-MASTER
029300                 INSTR-MASTER
029400                 OFFER-MASTER
029500                 GRADE-FILE
029600                 LINK-FILE.
029700
029800*================================================================
029900*    300 SERIES - PER-RECORD DRIVER  (FLOW STEPS 1-2)
030000*================================================================
030100 300-PROCESS-ONE-RAW-RECORD.
030200     ADD 1 TO WS-RAW-READ-CNT.
030300     IF RAW-COURSE-CODE OF RAW-OFFERING-REC = SPACES
030400         ADD 1 TO WS-RAW-SKIP-CNT
030500     ELSE
030600         PERFORM 310-UPSERT-COURSE
030700         PERFORM 320-BUILD-INSTRUCTOR-LIST
030800         PERFORM 330-UPSERT-OFFERING
030900         PERFORM 340-REPLACE-LINKS
031000         PERFORM 350-WRITE-GRADE-RECORDS
031100     END-IF.
031200     PERFORM 302-READ-RAW-RECORD.
031300
031400 302-READ-RAW-RECORD.
031500     READ RAW-OFFERINGS
031600         AT END MOVE 'YES' TO WS-EOF-RAW-SW
031700     END-READ.
031800
031900*================================================================
032000*    310 SERIES - COURSE UPSERT  (FLOW STEP 3)
032100*================================================================
032200 310-UPSERT-COURSE.
032300     PERFORM 311-TRIM-AND-UPPER-CODE.
032400     IF RAW-COURSE-TITLE OF RAW-OFFERING-REC = SPACES
032500         MOVE WS-NORM-COURSE-CODE TO WS-NORM-COURSE-TITLE
032600     ELSE
032700         MOVE RAW-COURSE-TITLE OF RAW-OFFERING-REC
032800             TO WS-NORM-COURSE-TITLE
032900     END-IF.
033000     PERFORM 312-SEARCH-COURSE-TABLE.
033100     IF WS-CRS-FOUND
033200         MOVE WS-NORM-COURSE-TITLE
033300             TO CRS-TBL-NAME(CRS-TBL-NX)
033400     ELSE
033500         ADD 1 TO CRS-TBL-LOADED-CNT
033600         SET CRS-TBL-NX TO CRS-TBL-LOADED-CNT
033700         MOVE WS-NORM-COURSE-CODE TO CRS-TBL-CODE(CRS-TBL-NX)
033800         MOVE WS-NORM-COURSE-TITLE TO CRS-TBL-NAME(CRS-TBL-NX)
033900     END-IF.
034000
034100 311-TRIM-AND-UPPER-CODE.
034200*    THIS SHOP'S PRODUCTION COMPILER HAS NO INTRINSIC FUNCTION
034300*    LIBRARY, SO UPPERCASE IS DONE WITH INSPECT AND LEADING
034400*    SPACES ARE SHIFTED OUT WITH AN UNSTRING.
034500     MOVE RAW-COURSE-CODE OF RAW-OFFERING-REC
034600         TO WS-NORM-COURSE-CODE.
034700     INSPECT WS-NORM-COURSE-CODE
034800         CONVERTING
034900         'abcdefghijklmnopqrstuvwxyz'
035000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035100     UNSTRING WS-NORM-COURSE-CODE DELIMITED BY ALL SPACE
035200         INTO WS-NORM-COURSE-CODE
035300     END-UNSTRING.
035400
035500 312-SEARCH-COURSE-TABLE.
035600     MOVE 'NO ' TO WS-CRS-FOUND-SW.
035700     PERFORM 313-SCAN-ONE-COURSE-SLOT
035800         VARYING CRS-TBL-SCAN-IX FROM 1 BY 1
035900         UNTIL CRS-TBL-SCAN-IX > CRS-TBL-LOADED-CNT.
036000
036100 313-SCAN-ONE-COURSE-SLOT.
036200     IF CRS-TBL-CODE(CRS-TBL-SCAN-IX) = WS-NORM-COURSE-CODE
036300         SET WS-CRS-FOUND TO TRUE
036400         SET CRS-TBL-NX TO CRS-TBL-SCAN-IX
036500     END-IF.
036600
036700*================================================================
036800*    320 SERIES - INSTRUCTOR SPLIT / NORMALIZE / UPSERT
036900*    (FLOW STEP 4)
037000*================================================================
037100 320-BUILD-INSTRUCTOR-LIST.
037200     MOVE RAW-INSTRUCTORS OF RAW-OFFERING-REC TO WS-INSTR-TEXT.
037300     MOVE 0 TO WS-INSTR-NAME-CNT.
037400     MOVE 1 TO WS-INSTR-COMMA-POS.
037500     PERFORM 321-SPLIT-ON-COMMAS
037600         UNTIL WS-INSTR-COMMA-POS > 81.
037700     IF WS-INSTR-NAME-CNT = 0
037800         ADD 1 TO WS-INSTR-NAME-CNT
037900         MOVE 'Unknown Instructor'
038000             TO WS-INSTR-NAMES-TODAY(WS-INSTR-NAME-CNT)
038100     END-IF.
038200     PERFORM 326-UPSERT-ONE-INSTRUCTOR
038300         VARYING WS-INSTR-SUB FROM 1 BY 1
038400         UNTIL WS-INSTR-SUB > WS-INSTR-NAME-CNT.
038500
038600 321-SPLIT-ON-COMMAS.
038700     MOVE SPACES TO WS-INSTR-PIECE.
038800     UNSTRING WS-INSTR-TEXT DELIMITED BY ','
038900         INTO WS-INSTR-PIECE
039000         WITH POINTER WS-INSTR-COMMA-POS
039100     END-UNSTRING.
039200     MOVE SPACES TO WS-TC-SOURCE.
039300     MOVE WS-INSTR-PIECE TO WS-TC-SOURCE.
039400     PERFORM 322-TRIM-LEADING-SPACES.
039500     IF WS-TC-SOURCE NOT = SPACES
039600         PERFORM 323-TITLE-CASE-NAME
039700         PERFORM 324-DEDUP-CHECK
039800         IF NOT WS-INSTR-IS-DUP
039900             ADD 1 TO WS-INSTR-NAME-CNT
040000             MOVE WS-TC-RESULT
040100                 TO WS-INSTR-NAMES-TODAY(WS-INSTR-NAME-CNT)
040200         END-IF
040300     END-IF.
040400
040500 322-TRIM-LEADING-SPACES.
040600     MOVE 0 TO WS-TC-LEAD-SPACE-CNT.
040700     INSPECT WS-TC-SOURCE TALLYING WS-TC-LEAD-SPACE-CNT
040800         FOR LEADING SPACE.
040900     IF WS-TC-LEAD-SPACE-CNT > 0 AND WS-TC-LEAD-SPACE-CNT < 40
041000         COMPUTE WS-TC-START-POS = WS-TC-LEAD-SPACE-CNT + 1
041100         MOVE SPACES TO WS-TC-SOURCE-TRIM
041200         MOVE WS-TC-SOURCE(WS-TC-START-POS:) TO WS-TC-SOURCE-TRIM
041300         MOVE WS-TC-SOURCE-TRIM TO WS-TC-SOURCE
041400     END-IF.
041500
041600 323-TITLE-CASE-NAME.
041700*    FIRST LETTER OF EACH SPACE-SEPARATED WORD UPPERCASE, THE
041800*    REST OF THE WORD LOWERCASE (REQUEST AR-372).
041900     MOVE SPACES TO WS-TC-RESULT.
042000     MOVE 'YES' TO WS-TC-NEW-WORD-SW.
042100     INSPECT WS-TC-SOURCE
042200         CONVERTING
042300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
042400         TO 'abcdefghijklmnopqrstuvwxyz'.
042500     PERFORM 323-CASE-ONE-CHARACTER
042600         VARYING WS-TC-CHAR-IX FROM 1 BY 1
042700         UNTIL WS-TC-CHAR-IX > 40.
042800
042900 323-CASE-ONE-CHARACTER.
043000     MOVE WS-TC-SOURCE(WS-TC-CHAR-IX:1) TO WS-TC-ONE-CHAR.
043100     IF WS-TC-ONE-CHAR = SPACE
043200         MOVE 'YES' TO WS-TC-NEW-WORD-SW
043300     ELSE
043400         IF WS-TC-NEW-WORD
043500             INSPECT WS-TC-ONE-CHAR
043600                 CONVERTING
043700                 'abcdefghijklmnopqrstuvwxyz'
043800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043900             MOVE 'NO ' TO WS-TC-NEW-WORD-SW
044000         END-IF
044100     END-IF.
044200     MOVE WS-TC-ONE-CHAR TO WS-TC-RESULT(WS-TC-CHAR-IX:1).
044300
044400 324-DEDUP-CHECK.
044500     MOVE 'NO ' TO WS-INSTR-DUP-SW.
044600     PERFORM 325-DEDUP-COMPARE-ONE
044700         VARYING WS-TC-CHAR-IX FROM 1 BY 1
044800         UNTIL WS-TC-CHAR-IX > WS-INSTR-NAME-CNT.
044900
045000 325-DEDUP-COMPARE-ONE.
045100     IF WS-TC-RESULT = WS-INSTR-NAMES-TODAY(WS-TC-CHAR-IX)
045200         SET WS-INSTR-IS-DUP TO TRUE
045300     END-IF.
045400
045500 326-UPSERT-ONE-INSTRUCTOR.
045600     PERFORM 327-SEARCH-INSTRUCTOR-TABLE.
045700     IF NOT WS-INS-FOUND
045800         ADD 1 TO INS-TBL-LOADED-CNT
045900         SET INS-TBL-NX TO INS-TBL-LOADED-CNT
046000         MOVE INS-TBL-NEXT-ID TO INS-TBL-ID(INS-TBL-NX)
046100         MOVE WS-INSTR-NAMES-TODAY(WS-INSTR-SUB)
046200             TO INS-TBL-NAME(INS-TBL-NX)
046300         ADD 1 TO INS-TBL-NEXT-ID
046400     END-IF.
046500     MOVE INS-TBL-ID(INS-TBL-NX)
046600         TO WS-INSTR-LINK-IDS(WS-INSTR-SUB).
046700
046800 327-SEARCH-INSTRUCTOR-TABLE.
046900     MOVE 'NO ' TO WS-INS-FOUND-SW.
047000     PERFORM 328-SCAN-ONE-INSTR-SLOT
047100         VARYING INS-TBL-SCAN-IX FROM 1 BY 1
047200         UNTIL INS-TBL-SCAN-IX > INS-TBL-LOADED-CNT.
047300
047400 328-SCAN-ONE-INSTR-SLOT.
047500     IF INS-TBL-NAME(INS-TBL-SCAN-IX) =
047600             WS-INSTR-NAMES-TODAY(WS-INSTR-SUB)
047700         SET WS-INS-FOUND TO TRUE
047800         SET INS-TBL-NX TO INS-TBL-SCAN-IX
047900     END-IF.
048000
048100*================================================================
048200*    330 SERIES - OFFERING UPSERT  (FLOW STEP 5)
048300*================================================================
048400 330-UPSERT-OFFERING.
048500     PERFORM 331-SEARCH-OFFERING-TABLE.
048600     IF NOT WS-OFF-FOUND
048700         ADD 1 TO OFF-TBL-LOADED-CNT
048800         SET OFF-TBL-NX TO OFF-TBL-LOADED-CNT
048900         MOVE OFF-TBL-NEXT-ID TO OFF-TBL-ID(OFF-TBL-NX)
049000         MOVE WS-NORM-COURSE-CODE
049100             TO OFF-TBL-COURSE-CODE(OFF-TBL-NX)
049200         MOVE RAW-ACADEMIC-YEAR OF RAW-OFFERING-REC
049300             TO OFF-TBL-ACADEMIC-YEAR(OFF-TBL-NX)
049400         MOVE RAW-SEMESTER OF RAW-OFFERING-REC
049500             TO OFF-TBL-SEMESTER(OFF-TBL-NX)
049600         MOVE SPACES TO OFF-TBL-GRD-SEEN(OFF-TBL-NX)
049700         ADD 1 TO OFF-TBL-NEXT-ID
049800     END-IF.
049900     SET WS-CURRENT-OFF-IX TO OFF-TBL-NX.
050000     IF RAW-CONTROL-BLOCK = SPACES
050100         MOVE 0 TO OFF-TBL-TOTAL-REG(OFF-TBL-NX)
050200         MOVE 0 TO OFF-TBL-CURRENT-REG(OFF-TBL-NX)
050300         MOVE 0 TO OFF-TBL-TOTAL-DROP(OFF-TBL-NX)
050400         MOVE 0 TO OFF-TBL-ACCEPTED-DROP(OFF-TBL-NX)
050500     ELSE
050600         MOVE RAW-TOTAL-REGISTERED TO WS-SAFE-TEXT
050700         PERFORM 390-SAFE-INT-PARSE
050800         MOVE WS-SAFE-RESULT TO OFF-TBL-TOTAL-REG(OFF-TBL-NX)
050900         MOVE RAW-CURRENT-REGISTERED TO WS-SAFE-TEXT
051000         PERFORM 390-SAFE-INT-PARSE
051100         MOVE WS-SAFE-RESULT TO OFF-TBL-CURRENT-REG(OFF-TBL-NX)
051200         MOVE RAW-TOTAL-DROP TO WS-SAFE-TEXT
051300         PERFORM 390-SAFE-INT-PARSE
051400         MOVE WS-SAFE-RESULT TO OFF-TBL-TOTAL-DROP(OFF-TBL-NX)
051500         MOVE RAW-ACCEPTED-DROP TO WS-SAFE-TEXT
051600         PERFORM 390-SAFE-INT-PARSE
051700         MOVE WS-SAFE-RESULT TO OFF-TBL-ACCEPTED-DROP(OFF-TBL-NX)
051800     END-IF.
051900
052000 331-SEARCH-OFFERING-TABLE.
052100     MOVE 'NO ' TO WS-OFF-FOUND-SW.
052200     PERFORM 332-SCAN-ONE-OFFERING-SLOT
052300         VARYING OFF-TBL-SCAN-IX FROM 1 BY 1
052400         UNTIL OFF-TBL-SCAN-IX > OFF-TBL-LOADED-CNT.
052500
052600 332-SCAN-ONE-OFFERING-SLOT.
052700     IF OFF-TBL-COURSE-CODE(OFF-TBL-SCAN-IX) =
052800             WS-NORM-COURSE-CODE
052900         AND OFF-TBL-ACADEMIC-YEAR(OFF-TBL-SCAN-IX) =
053000             RAW-ACADEMIC-YEAR OF RAW-OFFERING-REC
053100         AND OFF-TBL-SEMESTER(OFF-TBL-SCAN-IX) =
053200             RAW-SEMESTER OF RAW-OFFERING-REC
053300         SET WS-OFF-FOUND TO TRUE
053400         SET OFF-TBL-NX TO OFF-TBL-SCAN-IX
053500     END-IF.
053600
053700*================================================================
053800*    340 SERIES - LINK REPLACEMENT  (FLOW STEP 6)
053900*    THE OFFERING'S INSTRUCTOR SET LIVES IN LNK-TABLE-AREA, ONE
054000*    ENTRY PER OFFERING TABLE SLOT (SAME SUBSCRIPT AS OFF-TBL-NX).
054100*    OVERWRITING THE COUNT AND THE ID LIST HERE IS THE "REPLACE" -
054200*    THE LINK FILE ITSELF IS NOT WRITTEN UNTIL 910 SO A REPEATED
054300*    RAW RECORD FOR THE SAME OFFERING NEVER LEAVES A STALE GROUP
054400*    BEHIND ON FILE (REQUEST AR-352).
054500*================================================================
054600 340-REPLACE-LINKS.
054700     SET LNK-TBL-NX TO WS-CURRENT-OFF-IX.
054800     MOVE WS-INSTR-NAME-CNT TO LNK-TBL-INSTR-CNT(LNK-TBL-NX).
054900     PERFORM 341-COPY-ONE-LINK-ID
055000         VARYING WS-LNK-IX FROM 1 BY 1
055100         UNTIL WS-LNK-IX > WS-INSTR-NAME-CNT.
055200
055300 341-COPY-ONE-LINK-ID.
055400     MOVE WS-INSTR-LINK-IDS(WS-LNK-IX)
055500         TO LNK-TBL-INSTR-ID(LNK-TBL-NX, WS-LNK-IX).
055600
055700*================================================================
055800*    350 SERIES - GRADE DETAIL WRITE  (FLOW STEP 7)
055900*================================================================
056000 350-WRITE-GRADE-RECORDS.
056100     IF RAW-GRADE-BLOCK NOT = SPACES
056200         PERFORM 351-WRITE-ONE-GRADE-SLOT
056300             VARYING WS-GRD-IX FROM 1 BY 1
056400             UNTIL WS-GRD-IX > 13
056500     END-IF.
056600
056700*    A REPEATED RAW RECORD FOR AN OFFERING ALREADY ON FILE MUST
056800*    NOT RESTATE A GRADE SLOT ALREADY CLAIMED - THE FIRST VALUE
056900*    SEEN FOR A GIVEN (OFFERING, GRADE) PAIR WINS, EVEN WHEN
057000*    THAT FIRST VALUE WAS ZERO (REQUEST AR-348).
057100 351-WRITE-ONE-GRADE-SLOT.
057200     IF OFF-TBL-GRD-SEEN(WS-CURRENT-OFF-IX)(WS-GRD-IX:1) = 'Y'
057300         GO TO 351-EXIT
057400     END-IF.
057500     MOVE RAW-GRADE-COUNT(WS-GRD-IX) TO WS-SAFE-TEXT.
057600     PERFORM 390-SAFE-INT-PARSE.
057700     MOVE 'Y' TO
057800         OFF-TBL-GRD-SEEN(WS-CURRENT-OFF-IX)(WS-GRD-IX:1).
057900     IF WS-SAFE-RESULT > 0
058000         MOVE OFF-TBL-ID(WS-CURRENT-OFF-IX) TO GRD-OFFERING-ID
058100         MOVE GRD-CANON-CODE(WS-GRD-IX) TO GRD-TYPE
058200         MOVE WS-SAFE-RESULT TO GRD-COUNT
058300         WRITE GRADE-FILE-REC
058400         ADD 1 TO WS-GRADE-WRITE-CNT
058500     END-IF.
058600 351-EXIT.
058700     EXIT.
058800
058900*================================================================
059000*    390 SERIES - SAFE-INT PARSE (COMMON BUSINESS RULE)
059100*    BLANK, "NA" (EITHER CASE) OR NON-NUMERIC TEXT FOLD TO
059200*    ZERO.  FRACTIONAL TEXT TRUNCATES TOWARD ZERO.
059300*================================================================
059400 390-SAFE-INT-PARSE.
059500     MOVE 0 TO WS-SAFE-RESULT.
059600     IF WS-SAFE-TEXT = SPACES
059700         GO TO 390-SAFE-INT-PARSE-EXIT
059800     END-IF.
059900     MOVE WS-SAFE-TEXT TO WS-SAFE-UPPER-TEXT.
060000     INSPECT WS-SAFE-UPPER-TEXT
060100         CONVERTING
060200         'abcdefghijklmnopqrstuvwxyz'
060300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
060400     IF WS-SAFE-UPPER-TEXT = 'NA    '
060500         GO TO 390-SAFE-INT-PARSE-EXIT
060600     END-IF.
060700     IF WS-SAFE-TEXT IS NUMERIC
060800         MOVE WS-SAFE-TEXT-N9 TO WS-SAFE-RESULT
060900         GO TO 390-SAFE-INT-PARSE-EXIT
061000     END-IF.
061100     MOVE 0 TO WS-SAFE-SPACE-POS.
061200     MOVE 0 TO WS-SAFE-DOT-POS.
061300     INSPECT WS-SAFE-TEXT TALLYING WS-SAFE-SPACE-POS
061400         FOR CHARACTERS BEFORE INITIAL ' '.
061500     INSPECT WS-SAFE-TEXT TALLYING WS-SAFE-DOT-POS
061600         FOR CHARACTERS BEFORE INITIAL '.'.
061700     IF WS-SAFE-SPACE-POS < WS-SAFE-DOT-POS
061800         MOVE WS-SAFE-SPACE-POS TO WS-SAFE-INT-LEN
061900     ELSE
062000         MOVE WS-SAFE-DOT-POS TO WS-SAFE-INT-LEN
062100     END-IF.
062200     IF WS-SAFE-INT-LEN = 0
062300         GO TO 390-SAFE-INT-PARSE-EXIT
062400     END-IF.
062500     IF WS-SAFE-TEXT(1:WS-SAFE-INT-LEN) IS NUMERIC
062600         MOVE WS-SAFE-TEXT(1:WS-SAFE-INT-LEN) TO WS-SAFE-RESULT
062700     END-IF.
062800 390-SAFE-INT-PARSE-EXIT.
062900     EXIT.
063000
063100*================================================================
063200*    900 SERIES - TERMINATION
063300*================================================================
063400 900-TERMINATE-INGEST.
063500     PERFORM 910-WRITE-MASTER-FILES.
063600     DISPLAY 'GRINGEST - RAW RECORDS READ    : '
063700         WS-RAW-READ-CNT.
063800     DISPLAY 'GRINGEST - RAW RECORDS SKIPPED : '
063900         WS-RAW-SKIP-CNT.
064000     DISPLAY 'GRINGEST - GRADE ROWS WRITTEN   : '
064100         WS-GRADE-WRITE-CNT.
064200     DISPLAY 'GRINGEST - LINK ROWS WRITTEN    : '
064300         WS-LINK-WRITE-CNT.
064400     CLOSE RAW-OFFERINGS
064500           COURSE-MASTER
064600           INSTR-MASTER
064700           OFFER-MASTER
064800           GRADE-FILE
064900           LINK-FILE.
065000
065100 910-WRITE-MASTER-FILES.
065200     PERFORM 911-WRITE-ONE-COURSE-ROW
065300         VARYING CRS-TBL-NX FROM 1 BY 1
065400         UNTIL CRS-TBL-NX > CRS-TBL-LOADED-CNT.
065500     PERFORM 912-WRITE-ONE-INSTRUCTOR-ROW
065600         VARYING INS-TBL-NX FROM 1 BY 1
065700         UNTIL INS-TBL-NX > INS-TBL-LOADED-CNT.
065800     PERFORM 913-WRITE-ONE-OFFERING-ROW
065900         VARYING OFF-TBL-NX FROM 1 BY 1
066000         UNTIL OFF-TBL-NX > OFF-TBL-LOADED-CNT.
066100     PERFORM 914-WRITE-ONE-LINK-GROUP
066200         VARYING LNK-TBL-NX FROM 1 BY 1
066300         UNTIL LNK-TBL-NX > OFF-TBL-LOADED-CNT.
066400
066500 911-WRITE-ONE-COURSE-ROW.
066600     MOVE CRS-TBL-CODE(CRS-TBL-NX) TO CRS-CODE.
066700     MOVE CRS-TBL-NAME(CRS-TBL-NX) TO CRS-NAME.
066800     WRITE COURSE-MASTER-REC.
066900
067000 912-WRITE-ONE-INSTRUCTOR-ROW.
067100     MOVE INS-TBL-ID(INS-TBL-NX) TO INS-ID.
067200     MOVE INS-TBL-NAME(INS-TBL-NX) TO INS-NAME.
067300     WRITE INSTR-MASTER-REC.
067400
067500 913-WRITE-ONE-OFFERING-ROW.
067600     MOVE OFF-TBL-ID(OFF-TBL-NX) TO OFF-ID.
067700     MOVE OFF-TBL-COURSE-CODE(OFF-TBL-NX) TO OFF-COURSE-CODE.
067800     MOVE OFF-TBL-ACADEMIC-YEAR(OFF-TBL-NX) TO OFF-ACADEMIC-YEAR.
067900     MOVE OFF-TBL-SEMESTER(OFF-TBL-NX) TO OFF-SEMESTER.
068000     MOVE OFF-TBL-TOTAL-REG(OFF-TBL-NX) TO OFF-TOTAL-REGISTERED.
068100     MOVE OFF-TBL-CURRENT-REG(OFF-TBL-NX)
068200         TO OFF-CURRENT-REGISTERED.
068300     MOVE OFF-TBL-TOTAL-DROP(OFF-TBL-NX) TO OFF-TOTAL-DROP.
068400     MOVE OFF-TBL-ACCEPTED-DROP(OFF-TBL-NX) TO OFF-ACCEPTED-DROP.
068500     WRITE OFFER-MASTER-REC.
068600
068700 914-WRITE-ONE-LINK-GROUP.
068800     MOVE OFF-TBL-ID(LNK-TBL-NX) TO LNK-OFFERING-ID.
068900     PERFORM 915-WRITE-ONE-LINK-ROW
069000         VARYING WS-LNK-IX FROM 1 BY 1
069100         UNTIL WS-LNK-IX > LNK-TBL-INSTR-CNT(LNK-TBL-NX).
069200
069300 915-WRITE-ONE-LINK-ROW.
069400     MOVE LNK-TBL-INSTR-ID(LNK-TBL-NX, WS-LNK-IX)
069500         TO LNK-INSTRUCTOR-ID.
069600     WRITE LINK-FILE-REC.
069700     ADD 1 TO WS-LINK-WRITE-CNT.
069800
069900 END PROGRAM GRINGEST.
